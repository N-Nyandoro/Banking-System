000100*****************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE INTEREST DUE
000300*    ON A SAVINGS OR INVESTMENT ACCOUNT, EITHER THE PLAIN
000400*    ANNUAL-RATE CALCULATION USED BY THE REGULAR INTEREST RUN OR
000500*    THE MONTHLY-COMPOUNDED CALCULATION USED FOR AN ON-DEMAND
000600*    INVESTMENT PAYOFF.
000700*
000800*****************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 COMPUTE-INTEREST.
001200 AUTHOR.                     T. Masood.
001300 INSTALLATION.               COMMONWEALTH TRUST BANK - DATA CENTER.
001400 DATE-WRITTEN.               September 2, 1994.
001500 DATE-COMPILED.
001600 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*   1994-09-02  TM   CB-402   ORIGINAL PROGRAM.  SIMPLE-INTEREST
002000*                             MODE ONLY, CALLED FROM THE INTEREST
002100*                             RUN IN BANK-BATCH.
002200*   1996-02-14  DF   CB-518   ADDED COMPOUND-INTEREST MODE FOR THE
002300*                             ON-DEMAND INVESTMENT PAYOFF REQUEST.
002400*                             MONTHLY RATE COMPOUNDED ITERATIVELY
002500*                             OVER THE TERM RATHER THAN WITH THE
002600*                             LIBRARY EXPONENT -- AUDIT WANTED THE
002700*                             INTERMEDIATE MONTHLY FIGURE VISIBLE
002800*                             IN A DEBUG DUMP IF EVER NEEDED.
002900*   1998-11-09  RO   Y2K-77   Y2K REVIEW -- PROGRAM CARRIES NO
003000*                             DATE FIELDS, NO CHANGE REQUIRED.
003100*   2003-05-19  KP   CB-604   RAISED THE MONTHLY-RATE AND FACTOR
003200*                             WORKING FIELDS TO 9 DECIMAL PLACES
003300*                             AFTER A ROUNDING COMPLAINT ON A
003400*                             36-MONTH TERM DEPOSIT.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT                 DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION               SECTION.
003900 SOURCE-COMPUTER.            IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*****************************************************************
004300 DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE             SECTION.
004600*-----------------------------------------------------------------
004700* WORK AREA FOR THE MONTHLY-COMPOUND CALCULATION (400-)
004800*-----------------------------------------------------------------
004900 01  WS-CALC-WORK-AREA.
005000     05  WS-MONTHLY-RATE          PIC S9(3)V9(9)   COMP.
005100     05  WS-COMPOUND-FACTOR       PIC S9(5)V9(9)   COMP.
005200     05  WS-TERM-INDEX            PIC 9(3)         COMP.
005300     05  FILLER                   PIC X(03).
005400*-----------------------------------------------------------------
005500* ALTERNATE VIEWS RETAINED FOR THE AUDIT DUMP UTILITY (DMPCALC) --
005600* IT WALKS THESE AREAS BYTE FOR BYTE WHEN A YEAR-END RECONCILING
005700* RUN ASKS FOR A TRACE OF A SINGLE ACCOUNT'S INTEREST CALCULATION.
005800*-----------------------------------------------------------------
005900 01  WS-INTEREST-TRACE-AREA.
006000     05  WS-TRACE-BALANCE         PIC S9(13)V99.
006100     05  WS-TRACE-RATE            PIC 9V9(04).
006200     05  WS-TRACE-TERM            PIC 9(03).
006300     05  FILLER                   PIC X(02).
006400 01  WS-INTEREST-TRACE-ALT  REDEFINES  WS-INTEREST-TRACE-AREA.
006500     05  WS-TRACE-RAW             PIC X(25).
006600 01  WS-TERM-BOUNDS-AREA.
006700     05  WS-MIN-TERM-MONTHS       PIC 9(03)  VALUE 001.
006800     05  WS-MAX-TERM-MONTHS       PIC 9(03)  VALUE 360.
006900     05  FILLER                   PIC X(04).
007000 01  WS-TERM-BOUNDS-ALT  REDEFINES  WS-TERM-BOUNDS-AREA.
007100     05  WS-TERM-BOUNDS-X         PIC X(10).
007200 01  WS-COMPOUND-RESULT-AREA.
007300     05  WS-COMPOUND-RESULT       PIC S9(13)V99.
007400     05  FILLER                   PIC X(05).
007500 01  WS-COMPOUND-RESULT-ALT  REDEFINES  WS-COMPOUND-RESULT-AREA.
007600     05  WS-COMPOUND-RESULT-X     PIC X(20).
007700*-----------------------------------------------------------------
007800 LINKAGE                     SECTION.
007900*-----------------------------------------------------------------
008000 01  LK-INTEREST-PARAMETERS.
008100     05  LK-CALC-MODE              PIC X(01).
008200         88  LK-MODE-SIMPLE            VALUE "S".
008300         88  LK-MODE-COMPOUND          VALUE "C".
008400     05  LK-CURRENT-BALANCE        PIC S9(13)V99.
008500     05  LK-ANNUAL-RATE             PIC 9V9(04).
008600     05  LK-TERM-MONTHS             PIC 9(03).
008700     05  LK-INTEREST-AMOUNT         PIC S9(13)V99.
008800     05  FILLER                    PIC X(05).
008900*****************************************************************
009000 PROCEDURE                   DIVISION    USING LK-INTEREST-PARAMETERS.
009100*-----------------------------------------------------------------
009200* MAIN PROCEDURE -- DISPATCH ON THE REQUESTED CALCULATION MODE
009300*-----------------------------------------------------------------
009400 100-COMPUTE-INTEREST.
009500     MOVE LK-CURRENT-BALANCE       TO  WS-TRACE-BALANCE.
009600     MOVE LK-ANNUAL-RATE           TO  WS-TRACE-RATE.
009700     MOVE LK-TERM-MONTHS           TO  WS-TRACE-TERM.
009800     EVALUATE TRUE
009900         WHEN LK-MODE-SIMPLE
010000             PERFORM 200-COMPUTE-SIMPLE-INTEREST
010100                                   THRU 200-COMPUTE-SIMPLE-INTEREST-EXIT
010200         WHEN LK-MODE-COMPOUND
010300             PERFORM 200-COMPUTE-COMPOUND-INTEREST
010400                                   THRU 200-COMPUTE-COMPOUND-INTEREST-EXIT
010500         WHEN OTHER
010600             MOVE ZEROS             TO  LK-INTEREST-AMOUNT
010700     END-EVALUATE.
010800     EXIT PROGRAM.
010900*-----------------------------------------------------------------
011000* SIMPLE INTEREST -- BALANCE TIMES THE ANNUAL RATE, ROUNDED TO
011100* THE PENNY.  USED BY THE REGULAR BANK-WIDE INTEREST RUN.
011200*-----------------------------------------------------------------
011300 200-COMPUTE-SIMPLE-INTEREST.
011400     COMPUTE LK-INTEREST-AMOUNT ROUNDED =
011500             LK-CURRENT-BALANCE * LK-ANNUAL-RATE.
011600 200-COMPUTE-SIMPLE-INTEREST-EXIT.
011700     EXIT.
011800*-----------------------------------------------------------------
011900* MONTHLY COMPOUND INTEREST -- USED FOR THE ON-DEMAND INVESTMENT
012000* PAYOFF.  THE MONTHLY RATE IS MULTIPLIED INTO THE FACTOR ONE
012100* MONTH AT A TIME (300-MULTIPLY-ONE-MONTH) RATHER THAN RAISED TO
012200* A POWER IN ONE STEP, SO THE 9-DECIMAL INTERMEDIATE FACTOR
012300* CAN BE TRACED MONTH BY MONTH IF DMPCALC IS EVER RUN AGAINST
012400* THIS ACCOUNT.
012500*-----------------------------------------------------------------
012600 200-COMPUTE-COMPOUND-INTEREST.
012700     IF LK-TERM-MONTHS = ZEROS
012800         MOVE 12                   TO  LK-TERM-MONTHS
012900     END-IF.
013000     COMPUTE WS-MONTHLY-RATE ROUNDED = LK-ANNUAL-RATE / 12.
013100     MOVE 1.000000000               TO  WS-COMPOUND-FACTOR.
013200     PERFORM 300-MULTIPLY-ONE-MONTH
013300                                   THRU 300-MULTIPLY-ONE-MONTH-EXIT
013400             VARYING WS-TERM-INDEX FROM 1 BY 1
013500             UNTIL WS-TERM-INDEX > LK-TERM-MONTHS.
013600     COMPUTE WS-COMPOUND-RESULT ROUNDED =
013700             LK-CURRENT-BALANCE * WS-COMPOUND-FACTOR.
013800     COMPUTE LK-INTEREST-AMOUNT ROUNDED =
013900             WS-COMPOUND-RESULT - LK-CURRENT-BALANCE.
014000 200-COMPUTE-COMPOUND-INTEREST-EXIT.
014100     EXIT.
014200*-----------------------------------------------------------------
014300* ONE MONTH'S COMPOUNDING -- FACTOR := FACTOR * (1 + MONTHLY RATE)
014400*-----------------------------------------------------------------
014500 300-MULTIPLY-ONE-MONTH.
014600     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
014700             WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
014800 300-MULTIPLY-ONE-MONTH-EXIT.
014900     EXIT.
