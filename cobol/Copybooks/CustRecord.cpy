000100*****************************************************************
000200* CUSTREC   --  CUSTOMER MASTER RECORD LAYOUT
000300*   USED BY:  BANK-BATCH
000400*   FILES:    CUSTOMER-FILE, ACCOUNT-OUT-FILE (CUSTOMER PORTION
000500*             OF THE PRINTED SUMMARY IS BUILT FROM THIS COPYBOOK)
000600*-----------------------------------------------------------------
000700* MAINTENANCE HISTORY
000800*   1989-04-11  R.OKONKWO   ORIGINAL LAYOUT FOR THE ACCOUNTS
000900*                           CONVERSION PROJECT (REQ CB-114).
001000*   1994-09-02  T.MASOOD    ADDED THE CUST-ID-R REDEFINES SO THE
001100*                           SEQUENCE PORTION OF THE ID CAN BE
001200*                           BUMPED WITHOUT AN UNSTRING (REQ CB-402).
001300*   1999-01-06  R.OKONKWO   Y2K REVIEW -- NO DATE FIELDS ON THIS
001400*                           RECORD, NO CHANGE REQUIRED (REQ Y2K-77).
001500*   2002-10-04  K.PATEL     NOTED FOR THE RECORD THAT BANK-BATCH
001600*                           NOW CLASS-TESTS CUST-ID-PREFIX AGAINST
001700*                           UPPER-CASE-LETTERS ON LOAD; NO CHANGE
001800*                           TO THIS LAYOUT REQUIRED (REQ CB-591).
001900*-----------------------------------------------------------------
002000 01  CUST-MASTER-RECORD.
002100     05  CUST-ID                    PIC X(10).
002200     05  CUST-ID-R  REDEFINES  CUST-ID.
002300         10  CUST-ID-PREFIX          PIC X(04).
002400         10  CUST-ID-SEQ-NUM         PIC 9(04).
002500         10  FILLER                  PIC X(02).
002600     05  CUST-FIRST-NAME             PIC X(20).
002700     05  CUST-LAST-NAME              PIC X(20).
002800     05  CUST-EMAIL-ADDRESS          PIC X(40).
002900     05  CUST-PHONE-NUMBER           PIC X(15).
003000     05  CUST-MAILING-ADDRESS        PIC X(40).
003100*                                RECORD SIZES OUT TO EXACTLY 145 BYTES
003200*                                WITH THESE SIX FIELDS -- DO NOT ADD A
003300*                                TRAILING FILLER HERE, IT WOULD PUSH
003400*                                THIS RECORD PAST THE 145-CHARACTER
003500*                                LENGTH DECLARED ON CUSTOMER-FILE'S FD
003600*                                IN BANK-BATCH (REQ CB-591 REVIEW).
