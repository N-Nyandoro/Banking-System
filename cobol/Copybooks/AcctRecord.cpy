000100*****************************************************************
000200* ACCTREC   --  ACCOUNT MASTER RECORD LAYOUT
000300*   USED BY:  BANK-BATCH
000400*   FILES:    ACCOUNT-FILE (INPUT), ACCOUNT-OUT-FILE (OUTPUT)
000500*-----------------------------------------------------------------
000600*   ONE PHYSICAL RECORD SERVES ALL THREE ACCOUNT TYPES.  THE FOUR
000700*   FIELDS COMMON TO EVERY ACCOUNT COME FIRST; THE TYPE-SPECIFIC
000800*   RULE VALUES (WITHDRAWAL LIMIT, OVERDRAFT LIMIT, MINIMUM
000900*   BALANCE, INTEREST RATE, INVESTMENT TYPE AND TERM) SHARE ONE
001000*   35-BYTE SLOT, READ THROUGH WHICHEVER OF THE THREE REDEFINES
001100*   MATCHES ACCT-TYPE-CODE.  DO NOT ADD A FIELD TO THIS RECORD
001200*   WITHOUT CHECKING THE 35-BYTE SLOT IS STILL WIDE ENOUGH.
001300*-----------------------------------------------------------------
001400* MAINTENANCE HISTORY
001500*   1989-04-11  R.OKONKWO   ORIGINAL LAYOUT, CHEQUE AND SAVINGS
001600*                           ONLY (REQ CB-114).
001700*   1991-11-20  R.OKONKWO   ADDED THE INVESTMENT VIEW WHEN TERM
001800*                           DEPOSITS WERE BROUGHT ON BOOK
001900*                           (REQ CB-260).
002000*   1994-09-02  T.MASOOD    ADDED THE ACCT-NUMBER-R REDEFINES TO
002100*                           MATCH THE CUSTOMER COPYBOOK (REQ CB-402).
002200*   1999-01-06  R.OKONKWO   Y2K REVIEW -- NO DATE FIELDS ON THIS
002300*                           RECORD, NO CHANGE REQUIRED (REQ Y2K-77).
002400*   2001-03-12  D.FERREIRA  CONFIRMED THE 30-BYTE RESERVE FILLER
002500*                           BELOW IS STILL WIDE ENOUGH FOR THE
002600*                           CB-580 CHANGES TO BANK-BATCH; NO FIELD
002700*                           ADDED, NO LAYOUT CHANGE (REQ CB-580).
002800*-----------------------------------------------------------------
002900 01  ACCT-MASTER-RECORD.
003000     05  ACCT-NUMBER                 PIC X(10).
003100     05  ACCT-NUMBER-R  REDEFINES  ACCT-NUMBER.
003200         10  ACCT-NUMBER-PREFIX       PIC X(03).
003300         10  ACCT-NUMBER-SEQ-NUM      PIC 9(05).
003400         10  FILLER                   PIC X(02).
003500     05  ACCT-CUSTOMER-ID             PIC X(10).
003600     05  ACCT-TYPE-CODE               PIC X(10).
003700         88  ACCT-IS-CHEQUE                VALUE "CHEQUE".
003800         88  ACCT-IS-SAVINGS               VALUE "SAVINGS".
003900         88  ACCT-IS-INVESTMENT            VALUE "INVESTMENT".
004000     05  ACCT-BALANCE                 PIC S9(13)V99.
004100*-----------------------------------------------------------------
004200*    TYPE-SPECIFIC RULE DATA -- SEE BANNER ABOVE
004300*-----------------------------------------------------------------
004400     05  ACCT-TYPE-DATA               PIC X(35).
004500     05  ACCT-CHEQUE-DATA  REDEFINES  ACCT-TYPE-DATA.
004600         10  ACCT-OVERDRAFT-LIMIT     PIC 9(13)V99.
004700         10  ACCT-CHQ-WITHDRAW-LIMIT  PIC 9(13)V99.
004800         10  FILLER                   PIC X(05).
004900     05  ACCT-SAVINGS-DATA  REDEFINES  ACCT-TYPE-DATA.
005000         10  ACCT-INTEREST-RATE-SAV   PIC 9V9(04).
005100         10  ACCT-SAV-WITHDRAW-LIMIT  PIC 9(13)V99.
005200         10  ACCT-MINIMUM-BALANCE     PIC 9(13)V99.
005300     05  ACCT-INVESTMENT-DATA  REDEFINES  ACCT-TYPE-DATA.
005400         10  ACCT-INTEREST-RATE-INV   PIC 9V9(04).
005500         10  ACCT-INVESTMENT-TYPE     PIC X(20).
005600         10  ACCT-TERM-MONTHS         PIC 9(03).
005700         10  FILLER                   PIC X(07).
005800     05  FILLER                       PIC X(30).
005900*                                RESERVED FOR FUTURE USE
