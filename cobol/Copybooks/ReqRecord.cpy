000100*****************************************************************
000200* REQREC    --  TRANSACTION REQUEST RECORD LAYOUT
000300*   USED BY:  BANK-BATCH
000400*   FILES:    REQUEST-FILE (INPUT ONLY)
000500*-----------------------------------------------------------------
000600*   REQUESTS ARRIVE IN THE ORDER THE BRANCHES KEYED THEM.  ON AN
000700*   INTEREST REQUEST, REQ-ACCOUNT-NUMBER SPACES MEANS "RUN THE
000800*   REGULAR BANK-WIDE INTEREST PASS"; A REAL INVESTMENT ACCOUNT
000900*   NUMBER THERE MEANS "RUN THE ON-DEMAND COMPOUND CALCULATION
001000*   FOR THIS ONE ACCOUNT ONLY" (SEE BANK-BATCH 300-PROCESS-
001100*   INTEREST-REQUEST).
001200*-----------------------------------------------------------------
001300* MAINTENANCE HISTORY
001400*   1989-04-11  R.OKONKWO   ORIGINAL LAYOUT (REQ CB-114).
001500*   1992-06-30  D.FERREIRA  ADDED TRANSFER REQUEST TYPE AND THE
001600*                           TO-ACCOUNT FIELD (REQ CB-301).
001700*   1996-02-14  D.FERREIRA  ADDED INTEREST REQUEST TYPE FOR THE
001800*                           ON-DEMAND COMPOUND RUN (REQ CB-518).
001900*   1999-01-06  R.OKONKWO   Y2K REVIEW -- NO DATE FIELDS ON THIS
002000*                           RECORD, NO CHANGE REQUIRED (REQ Y2K-77).
002100*   2001-03-12  D.FERREIRA  CROSS-CHECKED THIS LAYOUT AGAINST THE
002200*                           CB-580 CHANGES TO THE INTEREST-RUN
002300*                           PARAGRAPHS IN BANK-BATCH; NO FIELD
002400*                           CHANGE REQUIRED (REQ CB-580).
002500*-----------------------------------------------------------------
002600 01  TRAN-REQUEST-RECORD.
002700     05  REQ-TYPE-CODE                PIC X(10).
002800         88  REQ-IS-DEPOSIT                VALUE "DEPOSIT".
002900         88  REQ-IS-WITHDRAWAL             VALUE "WITHDRAW".
003000         88  REQ-IS-TRANSFER                VALUE "TRANSFER".
003100         88  REQ-IS-INTEREST-RUN           VALUE "INTEREST".
003200     05  REQ-ACCOUNT-NUMBER            PIC X(10).
003300     05  REQ-TO-ACCOUNT-NUMBER         PIC X(10).
003400     05  REQ-AMOUNT                    PIC 9(13)V99.
003500*                                RECORD SIZES OUT TO EXACTLY 45 BYTES
003600*                                WITH THESE FOUR FIELDS -- DO NOT ADD A
003700*                                TRAILING FILLER HERE, IT WOULD PUSH
003800*                                THIS RECORD PAST THE 45-CHARACTER
003900*                                LENGTH DECLARED ON REQUEST-FILE'S FD
004000*                                IN BANK-BATCH (REQ CB-580 REVIEW).
