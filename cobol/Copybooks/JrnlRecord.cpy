000100*****************************************************************
000200* JRNLREC   --  TRANSACTION JOURNAL RECORD LAYOUT
000300*   USED BY:  BANK-BATCH
000400*   FILES:    JOURNAL-FILE (OUTPUT ONLY)
000500*-----------------------------------------------------------------
000600*   ONE RECORD IS WRITTEN FOR EVERY SUCCESSFUL POSTING -- A
000700*   TRANSFER WRITES TWO RECORDS (TRANSFER_OUT THEN TRANSFER_IN).
000800*   REJECTED REQUESTS ARE NOT JOURNALED.  JRNL-TRANSACTION-ID IS
000900*   ASSIGNED FROM THE RUN'S OWN SEQUENCE COUNTER, NOT CARRIED
001000*   FORWARD FROM A PRIOR RUN.
001100*-----------------------------------------------------------------
001200* MAINTENANCE HISTORY
001300*   1994-09-02  T.MASOOD    ORIGINAL LAYOUT FOR THE JOURNALED
001400*                           BATCH REWRITE (REQ CB-402).
001500*   1996-02-14  D.FERREIRA  ADDED TO-ACCOUNT-NUMBER FOR TRANSFER
001600*                           POSTINGS (REQ CB-518).
001700*   1999-01-06  R.OKONKWO   Y2K REVIEW -- NO DATE FIELDS ON THIS
001800*                           RECORD, NO CHANGE REQUIRED (REQ Y2K-77).
001900*   2005-07-22  K.PATEL     REVIEWED THIS LAYOUT WHILE THE CB-622
002000*                           DOCUMENTATION PASS WAS DONE ON
002100*                           BANK-BATCH; NO FIELD CHANGE REQUIRED
002200*                           (REQ CB-622).
002300*-----------------------------------------------------------------
002400 01  TRAN-JOURNAL-RECORD.
002500     05  JRNL-TRANSACTION-ID           PIC 9(07).
002600     05  JRNL-ACCOUNT-NUMBER           PIC X(10).
002700     05  JRNL-TRANSACTION-TYPE         PIC X(12).
002800         88  JRNL-IS-DEPOSIT               VALUE "DEPOSIT".
002900         88  JRNL-IS-WITHDRAWAL            VALUE "WITHDRAWAL".
003000         88  JRNL-IS-TRANSFER-OUT          VALUE "TRANSFER_OUT".
003100         88  JRNL-IS-TRANSFER-IN           VALUE "TRANSFER_IN".
003200         88  JRNL-IS-INTEREST              VALUE "INTEREST".
003300     05  JRNL-AMOUNT                   PIC 9(13)V99.
003400     05  JRNL-BALANCE-AFTER            PIC S9(13)V99.
003500     05  JRNL-DESCRIPTION              PIC X(40).
003600     05  JRNL-TO-ACCOUNT-NUMBER        PIC X(10).
003700     05  FILLER                        PIC X(01).
003800*                                RESERVED FOR FUTURE USE
