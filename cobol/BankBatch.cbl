000100*****************************************************************
000200* THIS PROGRAM IS TO IMPLEMENT THE DAILY ACCOUNT PROCESSING
000300*    BATCH FOR RETAIL BANKING -- CUSTOMER AND ACCOUNT MASTER
000400*    MAINTENANCE, TRANSACTION POSTING, INTEREST CREDITING, AND
000500*    THE CUSTOMER BALANCE SUMMARY REPORT.
000600*
000700* USED FILES
000800*    - CUSTOMER MASTER (IN)         : CUSTFILE
000900*    - ACCOUNT MASTER  (IN)         : ACCTFILE
001000*    - TRANSACTION REQUESTS (IN)    : REQFILE
001100*    - UPDATED ACCOUNT MASTER (OUT) : ACCTOUT
001200*    - TRANSACTION JOURNAL (OUT)    : JRNLFILE
001300*    - CUSTOMER SUMMARY REPORT (OUT): RPTFILE
001400*
001500*****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 BANK-BATCH.
001900 AUTHOR.                     R. Okonkwo.
002000 INSTALLATION.               COMMONWEALTH TRUST BANK - DATA CENTER.
002100 DATE-WRITTEN.               April 11, 1989.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*   1989-04-11  RO   CB-114   ORIGINAL PROGRAM.  CUSTOMER/ACCOUNT
002700*                             MASTER LOAD, DEPOSIT AND CHEQUE/
002800*                             SAVINGS WITHDRAWAL POSTING, UPDATED
002900*                             MASTER WRITE.
003000*   1991-11-20  RO   CB-260   ADDED THE INVESTMENT ACCOUNT TYPE
003100*                             AND ITS FULL-WITHDRAWAL-ONLY RULE
003200*                             WHEN TERM DEPOSITS WERE BROUGHT ON
003300*                             BOOK.
003400*   1992-06-30  DF   CB-301   ADDED THE TRANSFER REQUEST, WITH
003500*                             REDEPOSIT-ON-FAILURE ROLLBACK IF
003600*                             THE DESTINATION LEG IS REJECTED.
003700*   1994-09-02  TM   CB-402   REWROTE THE MASTER UPDATE AS A
003800*                             JOURNALED BATCH -- EVERY POSTING
003900*                             NOW WRITES A JRNLFILE RECORD WITH
004000*                             THE RUNNING BALANCE.  PULLED THE
004100*                             RECORD LAYOUTS OUT TO COPYBOOKS.
004200*   1996-02-14  DF   CB-518   ADDED THE INTEREST REQUEST TYPE --
004300*                             BLANK ACCOUNT NUMBER RUNS THE
004400*                             BANK-WIDE SIMPLE INTEREST PASS,
004500*                             A NAMED INVESTMENT ACCOUNT RUNS THE
004600*                             ON-DEMAND COMPOUND PAYOFF.  BOTH
004700*                             CALL THE NEW COMPUTE-INTEREST
004800*                             SUBPROGRAM.
004900*   1997-08-05  DF   CB-533   FOLDED THE OLD SEPARATE SUMMARY-
005000*                             REPORT JOB STEP INTO THIS PROGRAM
005100*                             SO THE REPORT'S REQUEST COUNTS
005200*                             MATCH THE RUN THAT PRODUCED THEM.
005300*   1998-11-09  RO   Y2K-77   Y2K REVIEW -- NO 2-DIGIT YEAR
005400*                             FIELDS ANYWHERE IN THIS PROGRAM;
005500*                             ACCEPT FROM DATE ALREADY GIVES A
005600*                             4-DIGIT YEAR.  NO CHANGE REQUIRED.
005700*   1999-01-06  RO   CB-560   ADDED THE UPSI-0 DETAIL-SUPPRESS
005800*                             SWITCH SO OPERATIONS CAN RUN A
005900*                             TOTALS-ONLY COPY OF THE REPORT
006000*                             WITHOUT A SEPARATE JOB.
006100*   2001-03-12  DF   CB-580   GAVE THE INTEREST-CREDITING LOOP ITS
006200*                             OWN EXIT PARAGRAPH AND CHANGED THE
006300*                             PERFORM TO A THRU RANGE, MATCHING
006400*                             THE HOUSE STANDARD -- A REVIEWER
006500*                             FLAGGED THE OLD INLINE-STYLE PERFORM
006600*                             AS OUT OF STEP WITH THE REST OF THE
006700*                             BATCH SUITE.
006800*   2002-10-04  KP   CB-591   ADDED A CLASS TEST ON CUST-ID-PREFIX
006900*                             AGAINST UPPER-CASE-LETTERS WHEN AN
007000*                             EXISTING CUSTOMER IS LOADED, AFTER A
007100*                             BRANCH FEED ARRIVED WITH A LOWER-CASE
007200*                             PREFIX AND CONFUSED THE SUMMARY
007300*                             REPORT SORT ORDER.  THE ROW STILL
007400*                             LOADS -- THIS ONLY WARNS.
007500*   2005-07-22  KP   CB-622   EXPANDED THE PARAGRAPH-LEVEL
007600*                             COMMENTARY THROUGHOUT THE PROCEDURE
007700*                             DIVISION -- AN INTERNAL DOCUMENTATION
007800*                             AUDIT FOUND THIS PROGRAM UNDER-
007900*                             COMMENTED RELATIVE TO THE REST OF
008000*                             THE BATCH SUITE.
008100*-----------------------------------------------------------------
008200 ENVIRONMENT                 DIVISION.
008300*-----------------------------------------------------------------
008400 CONFIGURATION               SECTION.
008500 SOURCE-COMPUTER.            IBM-370.
008600 SPECIAL-NAMES.
008700*    C01 DRIVES THE ADVANCING TOP-OF-FORM CLAUSE IN THE REPORT
008800*    PAGE-SKIP PARAGRAPH -- THE CARRIAGE CONTROL TAPE CHANNEL
008900*    THE PRINT ROOM HAS PUNCHED FOR THIS REPORT'S FORMS.
009000     C01 IS TOP-OF-FORM
009100*    UPSI-0 IS SET AT JCL SUBMIT TIME BY OPERATIONS (CB-560) --
009200*    ON GIVES THE TOTALS-ONLY COPY OF THE REPORT, OFF GIVES THE
009300*    FULL CUSTOMER DETAIL COPY.
009400     UPSI-0 ON STATUS IS WS-SUPPRESS-DETAIL-PRINT
009500            OFF STATUS IS WS-SHOW-DETAIL-PRINT
009600*    CB-591 -- USED BY 300-LOAD-ONE-CUSTOMER TO CLASS-TEST THE
009700*    FIRST BYTE OF AN EXISTING CUSTOMER'S ID PREFIX.
009800     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
009900*-----------------------------------------------------------------
010000 INPUT-OUTPUT                SECTION.
010100 FILE-CONTROL.
010200*    ALL SIX FILES ARE LINE SEQUENTIAL -- NO INDEXED OR
010300*    RELATIVE FILE IS USED ANYWHERE IN THIS PROGRAM, SO THERE
010400*    IS NO FILE STATUS CLAUSE OR SELECT KEY TO MAINTAIN HERE.
010500     SELECT  CUSTOMER-FILE
010600             ASSIGN TO CUSTFILE
010700             ORGANIZATION IS LINE SEQUENTIAL.
010800
010900     SELECT  ACCOUNT-FILE
011000             ASSIGN TO ACCTFILE
011100             ORGANIZATION IS LINE SEQUENTIAL.
011200
011300     SELECT  REQUEST-FILE
011400             ASSIGN TO REQFILE
011500             ORGANIZATION IS LINE SEQUENTIAL.
011600
011700     SELECT  ACCOUNT-OUT-FILE
011800             ASSIGN TO ACCTOUT
011900             ORGANIZATION IS LINE SEQUENTIAL.
012000
012100     SELECT  JOURNAL-FILE
012200             ASSIGN TO JRNLFILE
012300             ORGANIZATION IS LINE SEQUENTIAL.
012400
012500     SELECT  REPORT-FILE
012600             ASSIGN TO RPTFILE
012700             ORGANIZATION IS LINE SEQUENTIAL.
012800
012900*****************************************************************
013000 DATA                        DIVISION.
013100*-----------------------------------------------------------------
013200 FILE                        SECTION.
013300*-----------------------------------------------------------------
013400* CUSTFILE -- CUSTOMER MASTER, IN.  RECORD LENGTH MUST MATCH
013500* CUSTREC'S 01 LEVEL EXACTLY OR THE LINE SEQUENTIAL READ WILL
013600* SHIFT FIELDS; RE-CHECK THIS LENGTH ANY TIME CUSTREC CHANGES.
013700*-----------------------------------------------------------------
013800 FD  CUSTOMER-FILE
013900     RECORD CONTAINS 145 CHARACTERS
014000     DATA RECORD IS CUST-MASTER-RECORD.
014100     COPY CUSTREC.
014200
014300*-----------------------------------------------------------------
014400* ACCTFILE -- ACCOUNT MASTER, IN.  SAME LENGTH AS ACCTOUT BELOW
014500* SINCE ONE PHYSICAL LAYOUT (ACCTREC) SERVES BOTH THE INCOMING
014600* AND THE OUTGOING MASTER.
014700*-----------------------------------------------------------------
014800 FD  ACCOUNT-FILE
014900     RECORD CONTAINS 110 CHARACTERS
015000     DATA RECORD IS ACCT-MASTER-RECORD.
015100     COPY ACCTREC.
015200
015300*-----------------------------------------------------------------
015400* REQFILE -- TRANSACTION REQUESTS, IN.  ONE RECORD PER REQUEST,
015500* READ IN THE ORDER THE BRANCHES KEYED THEM -- SEE REQREC FOR
015600* THE FOUR REQUEST TYPES CARRIED.
015700*-----------------------------------------------------------------
015800 FD  REQUEST-FILE
015900     RECORD CONTAINS 45 CHARACTERS
016000     DATA RECORD IS TRAN-REQUEST-RECORD.
016100     COPY REQREC.
016200
016300*-----------------------------------------------------------------
016400* ACCTOUT -- UPDATED ACCOUNT MASTER, OUT.  WRITTEN FROM THE
016500* WS-ACCT-ENTRY TABLE ENTRY BY ENTRY AT RUN END, NOT COPIED
016600* STRAIGHT THROUGH FROM ACCTFILE -- THIS IS WHAT MAKES THE
016700* WRITE-BACK PICK UP EVERY POSTING AND EVERY NEWLY OPENED
016800* ACCOUNT FROM THE RUN.  NO COPYBOOK IS PULLED IN HERE BECAUSE
016900* THE OUTPUT SIDE MOVES FROM THE TABLE, NOT FROM A RECORD-LEVEL
017000* FIELD MAP.
017100*-----------------------------------------------------------------
017200 FD  ACCOUNT-OUT-FILE
017300     RECORD CONTAINS 110 CHARACTERS
017400     DATA RECORD IS ACCT-RECORD-OUT.
017500 01  ACCT-RECORD-OUT                PIC X(110).
017600
017700*-----------------------------------------------------------------
017800* JRNLFILE -- TRANSACTION JOURNAL, OUT.  ONE RECORD PER
017900* SUCCESSFUL POSTING; SEE JRNLREC'S BANNER FOR THE TRANSFER
018000* TWO-RECORD RULE.
018100*-----------------------------------------------------------------
018200 FD  JOURNAL-FILE
018300     RECORD CONTAINS 110 CHARACTERS
018400     DATA RECORD IS TRAN-JOURNAL-RECORD.
018500     COPY JRNLREC.
018600
018700*-----------------------------------------------------------------
018800* RPTFILE -- CUSTOMER BALANCE SUMMARY REPORT, OUT.  132-COLUMN
018900* PRINT RECORD, STANDARD WIDTH FOR THIS SHOP'S PRINTED REPORTS.
019000*-----------------------------------------------------------------
019100 FD  REPORT-FILE
019200     RECORD CONTAINS 132 CHARACTERS
019300     DATA RECORD IS RPT-PRINT-LINE.
019400 01  RPT-PRINT-LINE                 PIC X(132).
019500
019600*-----------------------------------------------------------------
019700 WORKING-STORAGE             SECTION.
019800*-----------------------------------------------------------------
019900* WS-LINE-CNT IS KEPT AS A STAND-ALONE 77-LEVEL RATHER THAN FOLDED
020000* INTO ONE OF THE 01-GROUPS BELOW -- IT SERVES ONLY THE REPORT'S
020100* OWN PAGE-SKIP TEST (400-CUSTOMER-REPORT-PAGESKIP) AND HAS NO
020200* RELATION TO ANY OTHER COUNTER ON THE RUN, THE SAME REASON THE
020300* SHOP HAS ALWAYS USED A 77-LEVEL FOR A ONE-OFF WORK FIELD.
020400*-----------------------------------------------------------------
020500 77  WS-LINE-CNT                     PIC 9(03)  COMP  VALUE ZERO.
020600*-----------------------------------------------------------------
020700* THE SIX SWITCHES BELOW ARE ALL "N"/"Y" WITH AN 88-LEVEL, THE
020800* SHOP'S USUAL DEVICE FOR A CONDITION TESTED MORE THAN ONCE.  THE
020900* THREE EOF SWITCHES DRIVE THE MASTER-LOAD AND REQUEST-DISPATCH
021000* LOOPS IN THE 200- LEVEL PARAGRAPHS; THE OTHER THREE ARE SET AND
021100* TESTED WITHIN A SINGLE REQUEST'S PROCESSING AND DO NOT CARRY A
021200* VALUE ACROSS REQUESTS.
021300*-----------------------------------------------------------------
021400 01  WS-SWITCHES-AND-COUNTERS.
021500     05  WS-CUSTOMER-EOF-SW          PIC X(01)  VALUE "N".
021600         88  WS-CUSTOMER-EOF               VALUE "Y".
021700     05  WS-ACCOUNT-EOF-SW           PIC X(01)  VALUE "N".
021800         88  WS-ACCOUNT-EOF                VALUE "Y".
021900     05  WS-REQUEST-EOF-SW           PIC X(01)  VALUE "N".
022000         88  WS-REQUEST-EOF                VALUE "Y".
022100     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE "N".
022200         88  WS-ACCT-FOUND                 VALUE "Y".
022300     05  WS-EMAIL-DUP-SW             PIC X(01)  VALUE "N".
022400         88  WS-EMAIL-IS-DUPLICATE         VALUE "Y".
022500     05  WS-NEW-ACCOUNT-REJECT-SW    PIC X(01)  VALUE "N".
022600         88  WS-NEW-ACCOUNT-IS-REJECTED    VALUE "Y".
022700     05  WS-WITHDRAWAL-OK-SW         PIC X(01)  VALUE "N".
022800         88  WS-WITHDRAWAL-IS-OK           VALUE "Y".
022900     05  WS-DEPOSIT-OK-SW            PIC X(01)  VALUE "N".
023000         88  WS-DEPOSIT-IS-OK              VALUE "Y".
023100*        THE FOUR COUNTS AND TWO SEQUENCE FIELDS BELOW ARE ALL
023200*        FOR THIS RUN ONLY -- NONE OF THEM ARE CARRIED FORWARD
023300*        FROM A PRIOR RUN OR SAVED SOMEWHERE FOR THE NEXT ONE.
023400     05  WS-CUST-COUNT               PIC 9(05)  COMP  VALUE ZERO.
023500     05  WS-ACCT-COUNT               PIC 9(05)  COMP  VALUE ZERO.
023600     05  WS-JRNL-SEQUENCE            PIC 9(07)  COMP  VALUE ZERO.
023700     05  WS-NEXT-CUST-SEQ            PIC 9(04)  COMP  VALUE 1000.
023800     05  WS-NEXT-ACCT-SEQ            PIC 9(05)  COMP  VALUE 10000.
023900*        THE THREE REQUEST COUNTERS BELOW ALWAYS SATISFY
024000*        PROCESSED = POSTED + REJECTED AT RUN END -- THEY ARE
024100*        PRINTED ON THE FINAL TOTALS PAGE (400-PRINT-FINAL-
024200*        TOTALS) AND ECHOED TO THE CONSOLE AT STOP RUN.
024300     05  WS-REQUESTS-PROCESSED       PIC 9(07)  COMP  VALUE ZERO.
024400     05  WS-REQUESTS-POSTED          PIC 9(07)  COMP  VALUE ZERO.
024500     05  WS-REQUESTS-REJECTED        PIC 9(07)  COMP  VALUE ZERO.
024600     05  WS-INTEREST-CREDITED-CNT    PIC 9(05)  COMP  VALUE ZERO.
024700     05  WS-DAY-IN                   PIC 9(01)  COMP.
024800     05  FILLER                      PIC X(02).
024900*-----------------------------------------------------------------
025000* RUN-WIDE MONEY ACCUMULATORS.  WS-TOTAL-AMOUNT-POSTED IS KEPT
025100* FOR A POSSIBLE FUTURE AUDIT LINE BUT IS NOT CURRENTLY PRINTED
025200* ANYWHERE; WS-BANK-TOTAL-BALANCE AND WS-CUSTOMER-TOTAL-BALANCE
025300* FEED THE SUMMARY REPORT'S TOTAL LINES.
025400*-----------------------------------------------------------------
025500 01  WS-ACCUMULATORS.
025600     05  WS-TOTAL-AMOUNT-POSTED      PIC S9(13)V99  VALUE ZEROS.
025700     05  WS-BANK-TOTAL-BALANCE       PIC S9(13)V99  VALUE ZEROS.
025800     05  WS-CUSTOMER-TOTAL-BALANCE   PIC S9(13)V99  VALUE ZEROS.
025900     05  FILLER                      PIC X(03).
026000*-----------------------------------------------------------------
026100* DEFAULT RULE VALUES -- APPLIED AT MASTER LOAD TIME WHEN THE
026200* INCOMING ACCOUNT RECORD LEAVES ITS OWN RULE FIELD AT ZERO.
026300*-----------------------------------------------------------------
026400 01  WS-DEFAULT-RULE-VALUES.
026500     05  WS-DFLT-CHQ-OVERDRAFT-LIMIT PIC 9(13)V99  VALUE 1000.00.
026600     05  WS-DFLT-CHQ-WITHDRAW-LIMIT  PIC 9(13)V99  VALUE 5000.00.
026700     05  WS-DFLT-SAV-INTEREST-RATE   PIC 9V9(04)   VALUE 0.0300.
026800     05  WS-DFLT-SAV-WITHDRAW-LIMIT  PIC 9(13)V99  VALUE 10000.00.
026900     05  WS-DFLT-SAV-MINIMUM-BALANCE PIC 9(13)V99  VALUE 100.00.
027000     05  WS-DFLT-INV-INTEREST-RATE   PIC 9V9(04)   VALUE 0.0500.
027100     05  WS-DFLT-INV-TERM-MONTHS     PIC 9(03)     VALUE 012.
027200     05  FILLER                      PIC X(04).
027300*-----------------------------------------------------------------
027400* HOLDS THE ACCOUNT NUMBER 400-FIND-ACCOUNT-BY-NUMBER IS TO
027500* LOOK UP -- THE CALLER MOVES THE WANTED NUMBER IN HERE BEFORE
027600* PERFORMING THAT PARAGRAPH.
027700 01  WS-SEARCH-WORK-AREA.
027800     05  WS-SEARCH-ACCT-NUMBER       PIC X(10).
027900     05  FILLER                      PIC X(02).
028000*-----------------------------------------------------------------
028100* LINKAGE PARAMETERS FOR THE COMPUTE-INTEREST SUBPROGRAM -- SAME
028200* SHAPE AS LK-INTEREST-PARAMETERS THERE.
028300*-----------------------------------------------------------------
028400 01  WS-INTEREST-PARMS.
028500*    "S" OR "C" -- SEE LK-CALC-MODE'S 88-LEVELS IN COMPUTE-
028600*    INTEREST FOR WHAT EACH SELECTS.
028700     05  WS-CALC-MODE                PIC X(01).
028800     05  WS-CALC-BALANCE             PIC S9(13)V99.
028900     05  WS-CALC-ANNUAL-RATE         PIC 9V9(04).
029000*    ZERO FOR THE SIMPLE-INTEREST CALL, THE ACCOUNT'S OWN TERM
029100*    FOR THE COMPOUND CALL -- SEE THE TWO 400- CALLERS BELOW.
029200     05  WS-CALC-TERM-MONTHS         PIC 9(03).
029300     05  WS-CALC-INTEREST-AMOUNT     PIC S9(13)V99.
029400     05  FILLER                      PIC X(05).
029500*-----------------------------------------------------------------
029600* STAGING AREA FOR ONE JOURNAL RECORD -- 400-WRITE-JOURNAL-RECORD
029700* MOVES THESE FIELDS INTO TRAN-JOURNAL-RECORD AND WRITES IT.
029800*-----------------------------------------------------------------
029900 01  WS-JOURNAL-STAGING.
030000     05  WS-JRNL-ACCOUNT-NUMBER      PIC X(10).
030100*    FREE TEXT, NOT AN 88-LEVEL CODED FIELD -- MUST MATCH ONE OF
030200*    THE JRNL-IS-xxx VALUES IN JRNLREC EXACTLY OR THE JOURNAL
030300*    RECORD'S OWN 88-LEVELS WILL NOT TEST TRUE ON A LATER READ.
030400     05  WS-JRNL-TYPE                PIC X(12).
030500     05  WS-JRNL-AMOUNT              PIC 9(13)V99.
030600     05  WS-JRNL-BALANCE-AFTER       PIC S9(13)V99.
030700     05  WS-JRNL-DESCRIPTION         PIC X(40).
030800     05  WS-JRNL-TO-ACCOUNT          PIC X(10).
030900     05  FILLER                      PIC X(03).
031000*-----------------------------------------------------------------
031100* CUSTOMER TABLE -- LOADED FROM CUSTFILE, ONE ENTRY PER CUSTOMER.
031200* THE MASTER FILE ARRIVES IN CUSTOMER-ID ORDER SO THE TABLE COMES
031300* UP ALREADY SORTED FOR THE REPORT'S CONTROL BREAK.
031400*-----------------------------------------------------------------
031500* 500 ENTRIES IS THE SHOP'S LONG-STANDING CEILING ON CUSTOMERS
031600* PER RUN -- RAISE IT ONLY AFTER CHECKING WITH OPERATIONS THAT
031700* THE REGION SIZE ON THE JCL STEP CAN TAKE THE EXTRA STORAGE.
031800 01  WS-CUSTOMER-TABLE.
031900     05  WS-CUST-ENTRY  OCCURS 500 TIMES
032000                        INDEXED BY WS-CUST-IDX.
032100         10  WS-CUST-ID                  PIC X(10).
032200*            WS-CUST-ID-R IS ONLY EVER READ, NEVER MOVED INTO --
032300*            IT LETS 400-ASSIGN-NEXT-CUSTOMER-ID PLACE THE
032400*            PREFIX AND SEQUENCE NUMBER SEPARATELY.
032500         10  WS-CUST-ID-R  REDEFINES  WS-CUST-ID.
032600             15  WS-CUST-ID-PREFIX        PIC X(04).
032700             15  WS-CUST-ID-SEQ-NUM       PIC 9(04).
032800             15  FILLER                   PIC X(02).
032900         10  WS-CUST-FIRST-NAME          PIC X(20).
033000         10  WS-CUST-LAST-NAME           PIC X(20).
033100         10  WS-CUST-EMAIL-ADDRESS       PIC X(40).
033200         10  WS-CUST-PHONE-NUMBER        PIC X(15).
033300         10  WS-CUST-MAILING-ADDRESS     PIC X(40).
033400*-----------------------------------------------------------------
033500* ACCOUNT TABLE -- LOADED FROM ACCTFILE, KEYED FOR SEARCH ALL BY
033600* ACCOUNT NUMBER.  ACCTFILE ARRIVES IN ACCOUNT-NUMBER ORDER.
033700*-----------------------------------------------------------------
033800* 2000 ENTRIES IS SIZED FOR THE CURRENT CUSTOMER BASE WITH ROOM
033900* TO GROW -- ACCTFILE MUST ARRIVE IN ASCENDING ACCT-NUMBER ORDER
034000* FOR THE ASCENDING KEY CLAUSE BELOW TO BE VALID; AN OUT-OF-
034100* SEQUENCE FEED WILL MAKE SEARCH ALL RETURN WRONG RESULTS
034200* WITHOUT ANY ERROR BEING RAISED.
034300 01  WS-ACCOUNT-TABLE.
034400*    THREE INDEXES SHARE THIS ONE TABLE -- WS-ACCT-IDX FOR THE
034500*    NORMAL SINGLE-ACCOUNT LOOKUP, AND THE SOURCE/DEST PAIR SO
034600*    A TRANSFER CAN HOLD BOTH LEGS' POSITIONS AT ONCE WHILE
034700*    WS-ACCT-IDX IS SWITCHED BETWEEN THEM.
034800     05  WS-ACCT-ENTRY  OCCURS 2000 TIMES
034900                        ASCENDING KEY IS WS-ACCT-NUMBER
035000                        INDEXED BY WS-ACCT-IDX
035100                                   WS-SOURCE-ACCT-IDX
035200                                   WS-DEST-ACCT-IDX.
035300         10  WS-ACCT-NUMBER               PIC X(10).
035400         10  WS-ACCT-NUMBER-R REDEFINES WS-ACCT-NUMBER.
035500             15  WS-ACCT-NUMBER-PREFIX      PIC X(03).
035600             15  WS-ACCT-NUMBER-SEQ-NUM     PIC 9(05).
035700             15  FILLER                     PIC X(02).
035800         10  WS-ACCT-CUSTOMER-ID          PIC X(10).
035900         10  WS-ACCT-TYPE-CODE            PIC X(10).
036000             88  WS-ACCT-IS-CHEQUE             VALUE "CHEQUE".
036100             88  WS-ACCT-IS-SAVINGS            VALUE "SAVINGS".
036200             88  WS-ACCT-IS-INVESTMENT         VALUE "INVESTMENT".
036300         10  WS-ACCT-BALANCE              PIC S9(13)V99.
036400*        SAME 35-BYTE SHARED SLOT, READ THROUGH THE MATCHING
036500*        REDEFINES BELOW, AS ACCTREC ITSELF -- SEE THAT
036600*        COPYBOOK'S BANNER FOR WHY THE SLOT IS SIZED AT 35.
036700         10  WS-ACCT-TYPE-DATA            PIC X(35).
036800         10  WS-ACCT-CHEQUE-DATA REDEFINES WS-ACCT-TYPE-DATA.
036900             15  WS-ACCT-OVERDRAFT-LIMIT    PIC 9(13)V99.
037000             15  WS-ACCT-CHQ-WITHDRAW-LIMIT PIC 9(13)V99.
037100             15  FILLER                     PIC X(05).
037200         10  WS-ACCT-SAVINGS-DATA REDEFINES WS-ACCT-TYPE-DATA.
037300             15  WS-ACCT-INTEREST-RATE-SAV  PIC 9V9(04).
037400             15  WS-ACCT-SAV-WITHDRAW-LIMIT PIC 9(13)V99.
037500             15  WS-ACCT-MINIMUM-BALANCE    PIC 9(13)V99.
037600         10  WS-ACCT-INVESTMENT-DATA REDEFINES WS-ACCT-TYPE-DATA.
037700             15  WS-ACCT-INTEREST-RATE-INV  PIC 9V9(04).
037800             15  WS-ACCT-INVESTMENT-TYPE    PIC X(20).
037900             15  WS-ACCT-TERM-MONTHS        PIC 9(03).
038000             15  FILLER                     PIC X(07).
038100*-----------------------------------------------------------------
038200* WEEKDAY-NAME TABLE FOR THE REPORT TITLE LINE -- SAME DEVICE THE
038300* SHOP USES ON THE OTHER PRINT PROGRAMS.
038400*-----------------------------------------------------------------
038500* SUBSCRIPTED VIA WS-WEEKDAY-NAME(WS-DAY-IN) WHERE WS-DAY-IN IS
038600* WHATEVER ACCEPT ... FROM DAY-OF-WEEK RETURNS (1-7, MONDAY
038700* FIRST) -- KEEP THE SEVEN FILLER VALUES BELOW IN THAT ORDER.
038800 01  WS-DAY-RECORD.
038900     05  FILLER                      PIC X(09) VALUE "Monday".
039000     05  FILLER                      PIC X(09) VALUE "Tuesday".
039100     05  FILLER                      PIC X(09) VALUE "Wednesday".
039200     05  FILLER                      PIC X(09) VALUE "Thursday".
039300     05  FILLER                      PIC X(09) VALUE "Friday".
039400     05  FILLER                      PIC X(09) VALUE "Saturday".
039500     05  FILLER                      PIC X(09) VALUE "Sunday".
039600 01  WS-DAY-TABLE  REDEFINES  WS-DAY-RECORD.
039700     05  WS-WEEKDAY-NAME             PIC X(09) OCCURS 7 TIMES.
039800* FILLED FROM ACCEPT ... FROM DATE YYYYMMDD IN 400-PRINT-
039900* REPORT-TITLE -- A 4-DIGIT YEAR, NOT THE OLD 2-DIGIT DATE
040000* CLAUSE, PER THE Y2K-77 REVIEW NOTED IN THE CHANGE LOG ABOVE.
040100 01  WS-CURRENT-DATE.
040200     05  WS-CUR-YEAR                 PIC 9(04).
040300     05  WS-CUR-MONTH                PIC 9(02).
040400     05  WS-CUR-DAY                  PIC 9(02).
040500     05  FILLER                      PIC X(02).
040600*-----------------------------------------------------------------
040700* REPORT PRINT LAYOUTS -- ONE 01 PER LINE STYLE, 132 COLUMNS.
040800* EVERY LINE STYLE IS PADDED WITH A TRAILING FILLER OUT TO THE
040900* FULL 132-COLUMN WIDTH, THE SAME AS THE FD ABOVE, SO A SHORTER
041000* LINE STYLE (THE COUNT LINE, FOR EXAMPLE) DOES NOT LEAVE STALE
041100* BYTES FROM A PRIOR WRITE ON THE PRINTER RECORD.
041200*-----------------------------------------------------------------
041300* TITLE LINE -- PRINTED ONCE AT THE TOP OF THE REPORT.
041400*-----------------------------------------------------------------
041500 01  RPT-TITLE-LINE.
041600     05  FILLER                      PIC X(01) VALUE SPACES.
041700     05  FILLER                      PIC X(50)
041800            VALUE "COMMONWEALTH TRUST BANK -- ACCOUNT SUMMARY REPORT".
041900     05  FILLER                      PIC X(02) VALUE SPACES.
042000     05  RPT-TITLE-DAY-NAME          PIC X(09).
042100     05  FILLER                      PIC X(01) VALUE SPACES.
042200     05  FILLER                      PIC X(01) VALUE "(".
042300     05  RPT-TITLE-YEAR               PIC 9(04).
042400     05  FILLER                      PIC X(01) VALUE "/".
042500     05  RPT-TITLE-MONTH              PIC 9(02).
042600     05  FILLER                      PIC X(01) VALUE "/".
042700     05  RPT-TITLE-DAY                PIC 9(02).
042800     05  FILLER                      PIC X(01) VALUE ")".
042900     05  FILLER                      PIC X(57) VALUE SPACES.
043000*-----------------------------------------------------------------
043100* COLUMN HEADER LINE -- PRINTED AT THE TOP OF EVERY PAGE.
043200*-----------------------------------------------------------------
043300 01  RPT-HEADER-LINE.
043400     05  FILLER                      PIC X(01) VALUE SPACES.
043500     05  FILLER                      PIC X(12) VALUE "CUSTOMER ID".
043600     05  FILLER                      PIC X(03) VALUE SPACES.
043700     05  FILLER                      PIC X(30) VALUE "CUSTOMER NAME".
043800     05  FILLER                      PIC X(03) VALUE SPACES.
043900     05  FILLER                      PIC X(14) VALUE "ACCOUNT NUMBER".
044000     05  FILLER                      PIC X(03) VALUE SPACES.
044100     05  FILLER                      PIC X(12) VALUE "ACCOUNT TYPE".
044200     05  FILLER                      PIC X(03) VALUE SPACES.
044300     05  FILLER                      PIC X(15) VALUE "BALANCE".
044400     05  FILLER                      PIC X(36) VALUE SPACES.
044500*-----------------------------------------------------------------
044600* CUSTOMER HEADING LINE -- ONE PER CUSTOMER, PRECEDES THAT
044700* CUSTOMER'S OWNED-ACCOUNT DETAIL LINES.
044800*-----------------------------------------------------------------
044900 01  RPT-CUSTOMER-LINE.
045000     05  FILLER                      PIC X(01) VALUE SPACES.
045100     05  RPT-CUST-ID                 PIC X(10).
045200     05  FILLER                      PIC X(04) VALUE SPACES.
045300     05  RPT-CUST-NAME                PIC X(41).
045400     05  FILLER                      PIC X(76) VALUE SPACES.
045500*-----------------------------------------------------------------
045600* ONE ACCOUNT DETAIL LINE -- INDENTED UNDER ITS OWNING
045700* CUSTOMER'S HEADING LINE.  RPT-ACCT-BALANCE CARRIES ITS OWN
045800* SIGN-TRAILING EDIT PICTURE SO A CHEQUE ACCOUNT IN OVERDRAFT
045900* PRINTS WITH A TRAILING MINUS.
046000*-----------------------------------------------------------------
046100 01  RPT-ACCOUNT-LINE.
046200     05  FILLER                      PIC X(49) VALUE SPACES.
046300     05  RPT-ACCT-NUMBER              PIC X(14).
046400     05  FILLER                      PIC X(03) VALUE SPACES.
046500     05  RPT-ACCT-TYPE                PIC X(12).
046600     05  FILLER                      PIC X(03) VALUE SPACES.
046700     05  RPT-ACCT-BALANCE             PIC ZZ,ZZZ,ZZ9.99-.
046800     05  FILLER                      PIC X(37) VALUE SPACES.
046900*-----------------------------------------------------------------
047000* CUSTOMER TOTAL BALANCE LINE -- CLOSES OUT ONE CUSTOMER'S
047100* DETAIL GROUP; THE VALUE PRINTED HERE IS ALSO ROLLED INTO THE
047200* BANK-WIDE TOTAL (SEE 400-PRINT-CUSTOMER-TOTAL-LINE).
047300*-----------------------------------------------------------------
047400 01  RPT-CUST-TOTAL-LINE.
047500     05  FILLER                      PIC X(49) VALUE SPACES.
047600     05  FILLER                      PIC X(29)
047700                    VALUE "CUSTOMER TOTAL BALANCE".
047800     05  FILLER                      PIC X(03) VALUE SPACES.
047900     05  RPT-CUST-TOTAL-BALANCE       PIC ZZ,ZZZ,ZZ9.99-.
048000     05  FILLER                      PIC X(37) VALUE SPACES.
048100*-----------------------------------------------------------------
048200* FINAL TOTALS PAGE -- ONE GENERIC LABEL/VALUE LINE STYLE FOR
048300* THE FOUR COUNT LINES (CUSTOMERS, ACCOUNTS, PROCESSED, POSTED,
048400* REJECTED) AND ONE FOR THE MONEY LINE BELOW.
048500*-----------------------------------------------------------------
048600 01  RPT-COUNT-LINE.
048700     05  FILLER                      PIC X(02) VALUE SPACES.
048800     05  RPT-COUNT-LABEL              PIC X(30).
048900     05  FILLER                      PIC X(03) VALUE SPACES.
049000     05  RPT-COUNT-VALUE              PIC ZZZ,ZZ9.
049100     05  FILLER                      PIC X(90) VALUE SPACES.
049200*-----------------------------------------------------------------
049300* MONEY TOTAL LINE -- SEPARATE FROM RPT-COUNT-LINE ABOVE BECAUSE
049400* THE VALUE PICTURE IS SIGNED AND MUCH WIDER THAN A COUNT.
049500*-----------------------------------------------------------------
049600 01  RPT-MONEY-TOTAL-LINE.
049700     05  FILLER                      PIC X(02) VALUE SPACES.
049800     05  RPT-MONEY-LABEL              PIC X(30).
049900     05  FILLER                      PIC X(03) VALUE SPACES.
050000     05  RPT-MONEY-VALUE              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
050100     05  FILLER                      PIC X(76) VALUE SPACES.
050200*****************************************************************
050300 PROCEDURE                   DIVISION.
050400*-----------------------------------------------------------------
050500* MAIN PROCEDURE.
050600*
050700* THE THREE 200- LEVEL PARAGRAPHS BELOW ARE THE WHOLE RUN --
050800* OPEN AND LOAD (200-INITIATE), DISPATCH ONE REQUEST AT A TIME
050900* UNTIL THE REQUEST FILE IS EXHAUSTED (200-PROCEED), THEN WRITE
051000* BACK THE MASTER AND PRINT THE REPORT (200-TERMINATE).  NOTHING
051100* ELSE IS PERFORMED DIRECTLY FROM 100-BANK-BATCH -- EVERY OTHER
051200* PARAGRAPH IN THIS PROGRAM IS REACHED THROUGH ONE OF THE THREE.
051300*-----------------------------------------------------------------
051400 100-BANK-BATCH.
051500     PERFORM 200-INITIATE-BANK-BATCH.
051600     PERFORM 200-PROCEED-BANK-BATCH
051700                                   UNTIL WS-REQUEST-EOF.
051800     PERFORM 200-TERMINATE-BANK-BATCH.
051900
052000     STOP RUN.
052100
052200*-----------------------------------------------------------------
052300* OPEN THE FILES, LOAD BOTH MASTERS INTO MEMORY, PRINT THE REPORT
052400* TITLE AND COLUMN HEADER, THEN PRIME THE REQUEST READ.
052500*
052600* BOTH MASTERS ARE HELD IN WORKING STORAGE FOR THE WHOLE RUN
052700* (WS-CUSTOMER-TABLE, WS-ACCOUNT-TABLE) SO A TRANSFER REQUEST CAN
052800* TOUCH TWO ACCOUNT ROWS AND THE INTEREST RUN CAN WALK EVERY
052900* ACCOUNT WITHOUT RE-READING CUSTFILE OR ACCTFILE.  THE REPORT
053000* TITLE AND COLUMN HEADER ARE PRINTED HERE, ONCE, BEFORE THE
053100* FIRST TRANSACTION REQUEST IS EVEN READ.
053200*-----------------------------------------------------------------
053300 200-INITIATE-BANK-BATCH.
053400     PERFORM 300-OPEN-ALL-FILES.
053500     PERFORM 300-READ-CUSTOMER-FILE.
053600     PERFORM 300-LOAD-ONE-CUSTOMER
053700                                   UNTIL WS-CUSTOMER-EOF.
053800     PERFORM 300-READ-ACCOUNT-FILE.
053900     PERFORM 300-LOAD-ONE-ACCOUNT
054000                                   UNTIL WS-ACCOUNT-EOF.
054100     PERFORM 400-PRINT-REPORT-TITLE.
054200     PERFORM 400-PRINT-REPORT-HEADER.
054300     PERFORM 300-READ-REQUEST-FILE.
054400
054500*-----------------------------------------------------------------
054600* DISPATCH ONE TRANSACTION REQUEST BY TYPE, THEN READ THE NEXT.
054700* AN UNRECOGNISED REQUEST TYPE IS SIMPLY COUNTED AS REJECTED.
054800*
054900* THE FOUR REQUEST TYPES REQFILE CAN CARRY ARE DEPOSIT, WITHDRAW,
055000* TRANSFER AND INTEREST -- SEE THE 88-LEVELS ON REQ-TYPE-CODE IN
055100* REQREC.  EACH GETS ITS OWN 300- LEVEL PARAGRAPH BELOW SO A
055200* CHANGE TO ONE REQUEST TYPE'S RULES CANNOT ACCIDENTALLY TOUCH
055300* ANOTHER'S.  WS-REQUESTS-PROCESSED IS BUMPED FOR EVERY REQUEST
055400* THAT COMES THROUGH HERE, POSTED OR NOT -- IT IS THE DENOMINATOR
055500* PRINTED ON THE FINAL TOTALS PAGE.
055600*-----------------------------------------------------------------
055700 200-PROCEED-BANK-BATCH.
055800     EVALUATE TRUE
055900         WHEN REQ-IS-DEPOSIT
056000             PERFORM 300-PROCESS-DEPOSIT-REQUEST
056100         WHEN REQ-IS-WITHDRAWAL
056200             PERFORM 300-PROCESS-WITHDRAWAL-REQUEST
056300         WHEN REQ-IS-TRANSFER
056400             PERFORM 300-PROCESS-TRANSFER-REQUEST
056500         WHEN REQ-IS-INTEREST-RUN
056600             PERFORM 300-PROCESS-INTEREST-REQUEST
056700         WHEN OTHER
056800*           REQ-TYPE-CODE MATCHED NONE OF THE FOUR 88-LEVELS --
056900*           TREAT IT AS A REJECTED REQUEST RATHER THAN ABEND THE
057000*           RUN OVER ONE BAD RECORD FROM A BRANCH FEED.
057100             ADD 1                   TO  WS-REQUESTS-PROCESSED
057200             ADD 1                   TO  WS-REQUESTS-REJECTED
057300     END-EVALUATE.
057400     PERFORM 300-READ-REQUEST-FILE.
057500
057600*-----------------------------------------------------------------
057700* WRITE THE UPDATED ACCOUNT MASTER, PRINT THE SUMMARY REPORT, AND
057800* CLOSE EVERYTHING DOWN.
057900*
058000* THE ACCOUNT TABLE IS WRITTEN BACK IN THE SAME ORDER IT WAS
058100* LOADED (ASCENDING ACCOUNT NUMBER) SO ACCTOUT CAN FEED NEXT
058200* RUN'S SEARCH ALL LOAD WITHOUT A SORT STEP.  THE CUSTOMER TABLE
058300* IS NEVER RE-WRITTEN -- THIS PROGRAM ADDS NEW CUSTOMERS TO THE
058400* IN-MEMORY TABLE BUT HAS NO CUSTOMER MASTER OUTPUT FILE; A NEW
058500* CUSTOMER ROW ONLY SURVIVES TO THE NEXT RUN IF IT IS ALSO FED
058600* BACK IN ON CUSTFILE BY THE UPSTREAM ONLINE SYSTEM.
058700*-----------------------------------------------------------------
058800 200-TERMINATE-BANK-BATCH.
058900     SET WS-ACCT-IDX             TO  1.
059000     PERFORM 300-WRITE-ONE-ACCOUNT-RECORD
059100                                   UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
059200     PERFORM 300-PRINT-SUMMARY-REPORT.
059300     PERFORM 300-CLOSE-ALL-FILES.
059400     DISPLAY "BANK-BATCH RUN COMPLETE -- " WS-REQUESTS-PROCESSED
059500             " REQUESTS PROCESSED.".
059600
059700*****************************************************************
059800* FILE HANDLING
059900*-----------------------------------------------------------------
060000* OPEN ALL SIX FILES FOR THE RUN.  THE THREE INPUT FILES (MASTER,
060100* MASTER, REQUESTS) AND THE THREE OUTPUT FILES (UPDATED MASTER,
060200* JOURNAL, REPORT) ARE ALL OPENED TOGETHER AT THE TOP OF THE RUN
060300* AND STAY OPEN THROUGHOUT -- THERE IS NO MID-RUN OPEN OR CLOSE.
060400*-----------------------------------------------------------------
060500 300-OPEN-ALL-FILES.
060600     OPEN    INPUT   CUSTOMER-FILE
060700             INPUT   ACCOUNT-FILE
060800             INPUT   REQUEST-FILE
060900             OUTPUT  ACCOUNT-OUT-FILE
061000             OUTPUT  JOURNAL-FILE
061100             OUTPUT  REPORT-FILE.
061200
061300*-----------------------------------------------------------------
061400* CLOSE ALL SIX FILES.  PERFORMED ONCE, FROM 200-TERMINATE-
061500* BANK-BATCH, AFTER THE UPDATED MASTER AND THE REPORT ARE BOTH
061600* FULLY WRITTEN.
061700*-----------------------------------------------------------------
061800 300-CLOSE-ALL-FILES.
061900     CLOSE   CUSTOMER-FILE
062000             ACCOUNT-FILE
062100             REQUEST-FILE
062200             ACCOUNT-OUT-FILE
062300             JOURNAL-FILE
062400             REPORT-FILE.
062500
062600*-----------------------------------------------------------------
062700* PRIMING AND SUBSEQUENT READ OF CUSTFILE.  NO FILE STATUS CLAUSE
062800* IS CODED ON THE SELECT -- AN AT END READ IS ALL THIS RUN NEEDS,
062900* AND A HARD I/O ERROR ON A LINE SEQUENTIAL FILE ABENDS THE
063000* RUN ON ITS OWN, WHICH IS WHAT OPERATIONS WANTS TO SEE ANYWAY.
063100*-----------------------------------------------------------------
063200 300-READ-CUSTOMER-FILE.
063300     READ CUSTOMER-FILE
063400             AT END      MOVE "Y"    TO WS-CUSTOMER-EOF-SW.
063500
063600*-----------------------------------------------------------------
063700* PRIMING AND SUBSEQUENT READ OF ACCTFILE.  SAME AT-END-ONLY
063800* HANDLING AS THE CUSTOMER FILE ABOVE.
063900*-----------------------------------------------------------------
064000 300-READ-ACCOUNT-FILE.
064100     READ ACCOUNT-FILE
064200             AT END      MOVE "Y"    TO WS-ACCOUNT-EOF-SW.
064300
064400*-----------------------------------------------------------------
064500* PRIMING AND SUBSEQUENT READ OF REQFILE.  WS-REQUEST-EOF DRIVES
064600* THE PERFORM UNTIL IN 100-BANK-BATCH THAT CONTROLS THE WHOLE RUN.
064700*-----------------------------------------------------------------
064800 300-READ-REQUEST-FILE.
064900     READ REQUEST-FILE
065000             AT END      MOVE "Y"    TO WS-REQUEST-EOF-SW.
065100
065200*-----------------------------------------------------------------
065300* CUSTOMER MASTER LOAD
065400*-----------------------------------------------------------------
065500* A BLANK CUST-ID MEANS A NEW CUSTOMER ARRIVED ON THE MASTER --
065600* ASSIGN THE NEXT CUST-NNNN ID UNLESS THE E-MAIL ADDRESS IS
065700* ALREADY ON FILE, IN WHICH CASE THE NEW CUSTOMER IS REJECTED.
065800*
065900* AN EXISTING CUSTOMER (CUST-ID ALREADY PRESENT) IS LOADED AS IS,
066000* NO EDIT APPLIES.  CB-591 ADDED THE CLASS TEST BELOW ON THE
066100* FOUR-LETTER PREFIX -- IT ONLY WARNS TO THE CONSOLE, THE ROW
066200* STILL LOADS AND POSTS NORMALLY EVEN IF THE PREFIX CAME IN
066300* LOWER CASE FROM A BRANCH FEED.
066400*-----------------------------------------------------------------
066500 300-LOAD-ONE-CUSTOMER.
066600     IF CUST-ID = SPACES
066700         PERFORM 400-CHECK-DUPLICATE-EMAIL
066800         IF WS-EMAIL-IS-DUPLICATE
066900             DISPLAY "REJECTED NEW CUSTOMER -- DUPLICATE E-MAIL "
067000                     CUST-EMAIL-ADDRESS
067100         ELSE
067200             PERFORM 400-ASSIGN-NEXT-CUSTOMER-ID
067300             ADD 1                       TO  WS-CUST-COUNT
067400             MOVE CUST-MASTER-RECORD     TO  WS-CUST-ENTRY(WS-CUST-COUNT)
067500         END-IF
067600     ELSE
067700*        CB-591 -- WARN-ONLY CHECK, DOES NOT REJECT THE ROW.
067800         IF CUST-ID-PREFIX (1:1)  NOT  UPPER-CASE-LETTERS
067900             DISPLAY "WARNING -- CUSTOMER ID PREFIX NOT UPPER CASE "
068000                     CUST-ID
068100         END-IF
068200         ADD 1                           TO  WS-CUST-COUNT
068300         MOVE CUST-MASTER-RECORD         TO  WS-CUST-ENTRY(WS-CUST-COUNT)
068400     END-IF.
068500     PERFORM 300-READ-CUSTOMER-FILE.
068600
068700*-----------------------------------------------------------------
068800* ACCOUNT MASTER LOAD
068900*-----------------------------------------------------------------
069000* A BLANK ACCT-NUMBER MEANS A NEW ACCOUNT ARRIVED ON THE MASTER,
069100* CARRYING THE REQUESTED OPENING BALANCE IN ACCT-BALANCE.  THE
069200* SAVINGS-MINIMUM AND INVESTMENT-POSITIVE EDITS APPLY BEFORE THE
069300* ACCOUNT IS ADDED TO THE TABLE; A CHEQUE ACCOUNT HAS NO OPENING
069400* EDIT AND ALWAYS OPENS AT ITS SUPPLIED BALANCE.
069500*
069600* AN EXISTING ACCOUNT (ACCT-NUMBER ALREADY PRESENT) SKIPS THE
069700* WHOLE OPENING-EDIT BLOCK -- WS-NEW-ACCOUNT-REJECT-SW IS FORCED
069800* TO "N" AT THE TOP OF THIS PARAGRAPH SO AN EXISTING ROW ALWAYS
069900* FALLS THROUGH TO THE ELSE LEG AND IS LOADED.
070000*-----------------------------------------------------------------
070100 300-LOAD-ONE-ACCOUNT.
070200     MOVE "N"                            TO  WS-NEW-ACCOUNT-REJECT-SW.
070300     IF ACCT-NUMBER = SPACES
070400         PERFORM 400-ASSIGN-NEXT-ACCOUNT-NUMBER
070500         EVALUATE TRUE
070600             WHEN ACCT-IS-SAVINGS
070700                 PERFORM 400-EDIT-NEW-SAVINGS-ACCOUNT
070800             WHEN ACCT-IS-INVESTMENT
070900                 PERFORM 400-EDIT-NEW-INVESTMENT-ACCOUNT
071000*            CHEQUE FALLS THROUGH WITH NO OPENING EDIT.
071100         END-EVALUATE
071200     END-IF.
071300     IF WS-NEW-ACCOUNT-IS-REJECTED
071400         DISPLAY "REJECTED NEW ACCOUNT " ACCT-NUMBER
071500     ELSE
071600         PERFORM 400-APPLY-ACCOUNT-DEFAULT-VALUES
071700         ADD 1                           TO  WS-ACCT-COUNT
071800         MOVE ACCT-MASTER-RECORD         TO  WS-ACCT-ENTRY(WS-ACCT-COUNT)
071900         PERFORM 400-JOURNAL-NEW-ACCOUNT-DEPOSIT
072000     END-IF.
072100     PERFORM 300-READ-ACCOUNT-FILE.
072200
072300*-----------------------------------------------------------------
072400* TRANSACTION REQUEST PROCESSING
072500*-----------------------------------------------------------------
072600* DEPOSIT REQUEST -- BUSINESS RULE IS COMMON TO EVERY ACCOUNT
072700* TYPE, SO ONE EDIT PARAGRAPH SERVES ALL THREE.
072800*
072900* A DEPOSIT NEVER FAILS FOR ANY REASON OTHER THAN A NON-POSITIVE
073000* AMOUNT OR AN UNKNOWN ACCOUNT NUMBER -- SEE 400-EDIT-DEPOSIT.
073100* A SUCCESSFUL DEPOSIT ALWAYS WRITES ONE JOURNAL RECORD CARRYING
073200* THE RUNNING BALANCE AFTER THE POSTING.
073300*-----------------------------------------------------------------
073400 300-PROCESS-DEPOSIT-REQUEST.
073500     MOVE REQ-ACCOUNT-NUMBER             TO  WS-SEARCH-ACCT-NUMBER.
073600     PERFORM 400-FIND-ACCOUNT-BY-NUMBER.
073700     IF WS-ACCT-FOUND
073800         PERFORM 400-EDIT-DEPOSIT
073900         IF WS-DEPOSIT-IS-OK
074000             ADD 1                       TO  WS-REQUESTS-POSTED
074100             ADD REQ-AMOUNT              TO  WS-TOTAL-AMOUNT-POSTED
074200             MOVE WS-ACCT-NUMBER(WS-ACCT-IDX)  TO WS-JRNL-ACCOUNT-NUMBER
074300             MOVE "DEPOSIT"                    TO WS-JRNL-TYPE
074400             MOVE REQ-AMOUNT                   TO WS-JRNL-AMOUNT
074500             MOVE WS-ACCT-BALANCE(WS-ACCT-IDX) TO WS-JRNL-BALANCE-AFTER
074600             MOVE "DEPOSIT POSTED"             TO WS-JRNL-DESCRIPTION
074700             MOVE SPACES                       TO WS-JRNL-TO-ACCOUNT
074800             PERFORM 400-WRITE-JOURNAL-RECORD
074900         ELSE
075000             ADD 1                       TO  WS-REQUESTS-REJECTED
075100         END-IF
075200     ELSE
075300*        ACCOUNT NUMBER NOT FOUND IN THE TABLE -- REJECT, NO
075400*        JOURNAL ENTRY IS WRITTEN FOR AN UNKNOWN ACCOUNT.
075500         ADD 1                           TO  WS-REQUESTS-REJECTED
075600     END-IF.
075700     ADD 1                               TO  WS-REQUESTS-PROCESSED.
075800
075900*-----------------------------------------------------------------
076000* WITHDRAWAL REQUEST -- DISPATCH TO THE ACCOUNT TYPE'S OWN EDIT,
076100* THEN JOURNAL AND COUNT ACCORDING TO WHETHER IT WAS ALLOWED.
076200*
076300* THE THREE ACCOUNT TYPES EACH HAVE A DIFFERENT WITHDRAWAL RULE
076400* (OVERDRAFT LIMIT FOR CHEQUE, MINIMUM BALANCE FOR SAVINGS,
076500* FULL-BALANCE-ONLY FOR INVESTMENT) -- SEE 400-APPLY-WITHDRAWAL-
076600* RULE-BY-TYPE, WHICH DOES THE ACTUAL DISPATCH.
076700*-----------------------------------------------------------------
076800 300-PROCESS-WITHDRAWAL-REQUEST.
076900     MOVE REQ-ACCOUNT-NUMBER             TO  WS-SEARCH-ACCT-NUMBER.
077000     PERFORM 400-FIND-ACCOUNT-BY-NUMBER.
077100     IF WS-ACCT-FOUND
077200         PERFORM 400-APPLY-WITHDRAWAL-RULE-BY-TYPE
077300         IF WS-WITHDRAWAL-IS-OK
077400             ADD 1                       TO  WS-REQUESTS-POSTED
077500             ADD REQ-AMOUNT              TO  WS-TOTAL-AMOUNT-POSTED
077600             MOVE WS-ACCT-NUMBER(WS-ACCT-IDX)  TO WS-JRNL-ACCOUNT-NUMBER
077700             MOVE "WITHDRAWAL"                 TO WS-JRNL-TYPE
077800             MOVE REQ-AMOUNT                   TO WS-JRNL-AMOUNT
077900             MOVE WS-ACCT-BALANCE(WS-ACCT-IDX) TO WS-JRNL-BALANCE-AFTER
078000             MOVE "WITHDRAWAL POSTED"          TO WS-JRNL-DESCRIPTION
078100             MOVE SPACES                       TO WS-JRNL-TO-ACCOUNT
078200             PERFORM 400-WRITE-JOURNAL-RECORD
078300         ELSE
078400             ADD 1                       TO  WS-REQUESTS-REJECTED
078500         END-IF
078600     ELSE
078700         ADD 1                           TO  WS-REQUESTS-REJECTED
078800     END-IF.
078900     ADD 1                               TO  WS-REQUESTS-PROCESSED.
079000
079100*-----------------------------------------------------------------
079200* TRANSFER REQUEST -- WITHDRAW FROM THE SOURCE UNDER ITS OWN
079300* RULE, THEN DEPOSIT TO THE DESTINATION; IF THE DEPOSIT LEG
079400* FAILS, REDEPOSIT TO THE SOURCE (ROLLBACK) AND REJECT.
079500*
079600* BOTH ACCOUNT NUMBERS MUST BE FOUND BEFORE EITHER LEG IS
079700* ATTEMPTED.  WS-SOURCE-ACCT-IDX AND WS-DEST-ACCT-IDX HOLD THE
079800* TWO TABLE POSITIONS SO WS-ACCT-IDX CAN BE SWITCHED BACK AND
079900* FORTH BETWEEN THEM WITHOUT A SECOND SEARCH ALL.  THE ROLLBACK
080000* LEG BELOW NEVER FAILS -- IT IS A PLAIN ADD BACK TO THE SOURCE
080100* BALANCE, NOT A RE-RUN OF THE DEPOSIT EDIT.
080200*-----------------------------------------------------------------
080300 300-PROCESS-TRANSFER-REQUEST.
080400     MOVE REQ-ACCOUNT-NUMBER             TO  WS-SEARCH-ACCT-NUMBER.
080500     PERFORM 400-FIND-ACCOUNT-BY-NUMBER.
080600     IF NOT WS-ACCT-FOUND
080700         ADD 1                           TO  WS-REQUESTS-REJECTED
080800     ELSE
080900         SET WS-SOURCE-ACCT-IDX          TO  WS-ACCT-IDX
081000         MOVE REQ-TO-ACCOUNT-NUMBER      TO  WS-SEARCH-ACCT-NUMBER
081100         PERFORM 400-FIND-ACCOUNT-BY-NUMBER
081200         IF NOT WS-ACCT-FOUND
081300             ADD 1                       TO  WS-REQUESTS-REJECTED
081400         ELSE
081500             SET WS-DEST-ACCT-IDX        TO  WS-ACCT-IDX
081600             SET WS-ACCT-IDX             TO  WS-SOURCE-ACCT-IDX
081700             PERFORM 400-APPLY-WITHDRAWAL-RULE-BY-TYPE
081800             IF WS-WITHDRAWAL-IS-OK
081900                 SET WS-ACCT-IDX         TO  WS-DEST-ACCT-IDX
082000                 PERFORM 400-EDIT-DEPOSIT
082100                 IF WS-DEPOSIT-IS-OK
082200                     ADD 1               TO  WS-REQUESTS-POSTED
082300                     ADD REQ-AMOUNT      TO  WS-TOTAL-AMOUNT-POSTED
082400                     PERFORM 400-JOURNAL-TRANSFER-OUT
082500                     PERFORM 400-JOURNAL-TRANSFER-IN
082600                 ELSE
082700*                   DEPOSIT LEG REJECTED (SHOULD ONLY HAPPEN ON A
082800*                   ZERO OR NEGATIVE REQ-AMOUNT) -- PUT THE MONEY
082900*                   BACK ON THE SOURCE ACCOUNT.  NO JOURNAL ENTRY
083000*                   IS WRITTEN FOR A ROLLED-BACK TRANSFER.
083100                     SET WS-ACCT-IDX     TO  WS-SOURCE-ACCT-IDX
083200                     ADD REQ-AMOUNT      TO  WS-ACCT-BALANCE(WS-ACCT-IDX)
083300                     ADD 1               TO  WS-REQUESTS-REJECTED
083400                 END-IF
083500             ELSE
083600                 ADD 1                   TO  WS-REQUESTS-REJECTED
083700             END-IF
083800         END-IF
083900     END-IF.
084000     ADD 1                               TO  WS-REQUESTS-PROCESSED.
084100
084200*-----------------------------------------------------------------
084300* INTEREST REQUEST -- A BLANK ACCOUNT NUMBER RUNS THE BANK-WIDE
084400* PERIODIC SIMPLE-INTEREST PASS OVER EVERY SAVINGS AND INVESTMENT
084500* ACCOUNT.  A REAL ACCOUNT NUMBER NAMING AN INVESTMENT ACCOUNT
084600* RUNS THE ON-DEMAND MONTHLY-COMPOUND PAYOFF FOR THAT ONE ACCOUNT
084700* ONLY.  ANY OTHER ACCOUNT NUMBER ON AN INTEREST REQUEST IS
084800* REJECTED.
084900*
085000* A SAVINGS ACCOUNT NUMBER ON THE ON-DEMAND LEG IS REJECTED --
085100* THE COMPOUND PAYOFF IS AN INVESTMENT-ONLY FEATURE, SAVINGS
085200* ONLY EVER GETS SIMPLE INTEREST FROM THE BANK-WIDE PASS.
085300*-----------------------------------------------------------------
085400 300-PROCESS-INTEREST-REQUEST.
085500     IF REQ-ACCOUNT-NUMBER = SPACES
085600         PERFORM 400-RUN-INTEREST-ALL-ACCOUNTS
085700         ADD 1                           TO  WS-REQUESTS-POSTED
085800     ELSE
085900         MOVE REQ-ACCOUNT-NUMBER         TO  WS-SEARCH-ACCT-NUMBER
086000         PERFORM 400-FIND-ACCOUNT-BY-NUMBER
086100         IF WS-ACCT-FOUND AND WS-ACCT-IS-INVESTMENT(WS-ACCT-IDX)
086200             PERFORM 400-RUN-COMPOUND-INTEREST-ON-DEMAND
086300             ADD 1                       TO  WS-REQUESTS-POSTED
086400         ELSE
086500             ADD 1                       TO  WS-REQUESTS-REJECTED
086600         END-IF
086700     END-IF.
086800     ADD 1                               TO  WS-REQUESTS-PROCESSED.
086900
087000*-----------------------------------------------------------------
087100* WRITE ONE UPDATED ACCOUNT MASTER ROW TO ACCTOUT AND STEP THE
087200* INDEX.  PERFORMED FROM 200-TERMINATE-BANK-BATCH UNTIL EVERY
087300* ROW IN WS-ACCOUNT-TABLE HAS BEEN WRITTEN.
087400*-----------------------------------------------------------------
087500 300-WRITE-ONE-ACCOUNT-RECORD.
087600     WRITE ACCT-RECORD-OUT      FROM    WS-ACCT-ENTRY(WS-ACCT-IDX).
087700     SET WS-ACCT-IDX  UP BY  1.
087800
087900*-----------------------------------------------------------------
088000* DRIVE THE CUSTOMER BALANCE SUMMARY REPORT.  UPSI-0 OFF PRINTS
088100* ONE DETAIL GROUP PER CUSTOMER (400-PRINT-ONE-CUSTOMER-DETAIL);
088200* UPSI-0 ON (SET AT JCL SUBMIT TIME) SUPPRESSES THE DETAIL AND
088300* ONLY ROLLS UP THE BANK TOTAL, FOR THE TOTALS-ONLY COPY
088400* OPERATIONS SOMETIMES RUNS OVERNIGHT (CB-560).  EITHER WAY THE
088500* FINAL TOTALS PAGE IS ALWAYS PRINTED.
088600*-----------------------------------------------------------------
088700 300-PRINT-SUMMARY-REPORT.
088800     IF WS-SHOW-DETAIL-PRINT
088900         SET WS-CUST-IDX             TO  1
089000         PERFORM 400-PRINT-ONE-CUSTOMER-DETAIL
089100                                       UNTIL WS-CUST-IDX > WS-CUST-COUNT
089200     ELSE
089300         PERFORM 400-ROLL-UP-BANK-TOTAL-ONLY
089400     END-IF.
089500     PERFORM 400-PRINT-FINAL-TOTALS.
089600
089700*****************************************************************
089800* CUSTOMER / ACCOUNT ID ASSIGNMENT
089900*-----------------------------------------------------------------
090000* NEW CUSTOMER GETS THE NEXT CUST-NNNN ID.  WS-NEXT-CUST-SEQ IS
090100* SEEDED AT 1000 IN WORKING STORAGE AND ONLY EVER COUNTS UP
090200* WITHIN ONE RUN -- THE SEQUENCE IS NOT PRESERVED ACROSS RUNS,
090300* SO A GAP IN CUST-ID NUMBERS FROM ONE DAY TO THE NEXT IS NORMAL
090400* AND NOT AN ERROR.
090500*-----------------------------------------------------------------
090600 400-ASSIGN-NEXT-CUSTOMER-ID.
090700     ADD 1                               TO  WS-NEXT-CUST-SEQ.
090800     MOVE SPACES                         TO  CUST-ID.
090900     MOVE "CUST"                         TO  CUST-ID-PREFIX.
091000     MOVE WS-NEXT-CUST-SEQ               TO  CUST-ID-SEQ-NUM.
091100
091200*-----------------------------------------------------------------
091300* NEW ACCOUNT GETS THE NEXT NUMBER UNDER ITS TYPE'S OWN THREE-
091400* LETTER PREFIX (CHQ, SAV OR INV) -- SEE ACCT-NUMBER-PREFIX IN
091500* ACCTREC.  ONE SHARED SEQUENCE COUNTER (WS-NEXT-ACCT-SEQ) IS
091600* USED ACROSS ALL THREE TYPES, SO A CHEQUE AND A SAVINGS ACCOUNT
091700* OPENED BACK TO BACK WILL NOT SHARE THE SAME TRAILING DIGITS
091800* EVEN THOUGH THEIR PREFIXES DIFFER.
091900*-----------------------------------------------------------------
092000 400-ASSIGN-NEXT-ACCOUNT-NUMBER.
092100     ADD 1                               TO  WS-NEXT-ACCT-SEQ.
092200     MOVE SPACES                         TO  ACCT-NUMBER.
092300     EVALUATE TRUE
092400         WHEN ACCT-IS-CHEQUE
092500             MOVE "CHQ"                  TO  ACCT-NUMBER-PREFIX
092600         WHEN ACCT-IS-SAVINGS
092700             MOVE "SAV"                  TO  ACCT-NUMBER-PREFIX
092800         WHEN ACCT-IS-INVESTMENT
092900             MOVE "INV"                  TO  ACCT-NUMBER-PREFIX
093000     END-EVALUATE.
093100     MOVE WS-NEXT-ACCT-SEQ               TO  ACCT-NUMBER-SEQ-NUM.
093200
093300*-----------------------------------------------------------------
093400* SET WS-EMAIL-DUP-SW BY SCANNING THE CUSTOMER TABLE ALREADY
093500* LOADED.  A STRAIGHT LINEAR SCAN IS USED -- THE TABLE IS KEYED
093600* BY CUSTOMER ID, NOT BY E-MAIL, SO SEARCH ALL DOES NOT APPLY.
093700*-----------------------------------------------------------------
093800 400-CHECK-DUPLICATE-EMAIL.
093900     MOVE "N"                            TO  WS-EMAIL-DUP-SW.
094000     SET WS-CUST-IDX                     TO  1.
094100     PERFORM 400-COMPARE-ONE-EMAIL
094200                       UNTIL WS-CUST-IDX > WS-CUST-COUNT
094300                          OR WS-EMAIL-IS-DUPLICATE.
094400
094500*-----------------------------------------------------------------
094600* COMPARE ONE TABLE ENTRY'S E-MAIL ADDRESS AGAINST THE INCOMING
094700* NEW CUSTOMER'S AND STEP THE INDEX.  THE LOOP IN 400-CHECK-
094800* DUPLICATE-EMAIL ABOVE STOPS AS SOON AS A MATCH IS FOUND, SO
094900* THIS PARAGRAPH NEVER SCANS PAST THE FIRST DUPLICATE.
095000*-----------------------------------------------------------------
095100 400-COMPARE-ONE-EMAIL.
095200     IF WS-CUST-EMAIL-ADDRESS(WS-CUST-IDX) = CUST-EMAIL-ADDRESS
095300         MOVE "Y"                        TO  WS-EMAIL-DUP-SW
095400     END-IF.
095500     SET WS-CUST-IDX  UP BY  1.
095600
095700*-----------------------------------------------------------------
095800* NEW-ACCOUNT OPENING EDITS -- SAVINGS NEEDS A 100.00 MINIMUM
095900* OPENING DEPOSIT, INVESTMENT NEEDS A POSITIVE ONE.  CHEQUE HAS
096000* NO OPENING EDIT AND IS NOT DISPATCHED HERE.
096100*-----------------------------------------------------------------
096200 400-EDIT-NEW-SAVINGS-ACCOUNT.
096300     MOVE "N"                            TO  WS-NEW-ACCOUNT-REJECT-SW.
096400     IF ACCT-BALANCE < 100.00
096500         MOVE "Y"                        TO  WS-NEW-ACCOUNT-REJECT-SW
096600     END-IF.
096700
096800*-----------------------------------------------------------------
096900* INVESTMENT OPENING EDIT -- BALANCE MUST BE STRICTLY POSITIVE.
097000* A ZERO-BALANCE TERM DEPOSIT MAKES NO SENSE, SO IT IS REJECTED
097100* HERE RATHER THAN LEFT TO OPEN AND SIT AT ZERO FOREVER.
097200*-----------------------------------------------------------------
097300 400-EDIT-NEW-INVESTMENT-ACCOUNT.
097400     MOVE "N"                            TO  WS-NEW-ACCOUNT-REJECT-SW.
097500     IF ACCT-BALANCE NOT > ZEROS
097600         MOVE "Y"                        TO  WS-NEW-ACCOUNT-REJECT-SW
097700     END-IF.
097800
097900*-----------------------------------------------------------------
098000* FILL IN THE SHOP'S STANDARD RULE VALUES WHEN THE INCOMING
098100* MASTER RECORD LEAVES ITS OWN RULE FIELD AT ZERO -- APPLIES TO
098200* BOTH NEWLY OPENED AND ALREADY-EXISTING ACCOUNTS.
098300*
098400* THIS LETS THE UPSTREAM ONLINE SYSTEM FEED A BRAND NEW ACCOUNT
098500* WITH ITS TYPE-SPECIFIC RULE FIELDS LEFT AT ZERO AND HAVE THIS
098600* BATCH FILL IN THE BANK'S CURRENT STANDARD RATE OR LIMIT --
098700* SEE WS-DEFAULT-RULE-VALUES.  AN ACCOUNT THAT ALREADY CARRIES
098800* A NONZERO RULE VALUE (A NEGOTIATED RATE, FOR EXAMPLE) IS LEFT
098900* UNTOUCHED.
099000*-----------------------------------------------------------------
099100 400-APPLY-ACCOUNT-DEFAULT-VALUES.
099200     EVALUATE TRUE
099300         WHEN ACCT-IS-CHEQUE
099400             IF ACCT-OVERDRAFT-LIMIT = ZEROS
099500                 MOVE WS-DFLT-CHQ-OVERDRAFT-LIMIT
099600                                         TO  ACCT-OVERDRAFT-LIMIT
099700             END-IF
099800             IF ACCT-CHQ-WITHDRAW-LIMIT = ZEROS
099900                 MOVE WS-DFLT-CHQ-WITHDRAW-LIMIT
100000                                         TO  ACCT-CHQ-WITHDRAW-LIMIT
100100             END-IF
100200         WHEN ACCT-IS-SAVINGS
100300             IF ACCT-INTEREST-RATE-SAV = ZEROS
100400                 MOVE WS-DFLT-SAV-INTEREST-RATE
100500                                         TO  ACCT-INTEREST-RATE-SAV
100600             END-IF
100700             IF ACCT-SAV-WITHDRAW-LIMIT = ZEROS
100800                 MOVE WS-DFLT-SAV-WITHDRAW-LIMIT
100900                                         TO  ACCT-SAV-WITHDRAW-LIMIT
101000             END-IF
101100             IF ACCT-MINIMUM-BALANCE = ZEROS
101200                 MOVE WS-DFLT-SAV-MINIMUM-BALANCE
101300                                         TO  ACCT-MINIMUM-BALANCE
101400             END-IF
101500         WHEN ACCT-IS-INVESTMENT
101600             IF ACCT-INTEREST-RATE-INV = ZEROS
101700                 MOVE WS-DFLT-INV-INTEREST-RATE
101800                                         TO  ACCT-INTEREST-RATE-INV
101900             END-IF
102000             IF ACCT-TERM-MONTHS = ZEROS
102100                 MOVE WS-DFLT-INV-TERM-MONTHS
102200                                         TO  ACCT-TERM-MONTHS
102300             END-IF
102400     END-EVALUATE.
102500
102600*-----------------------------------------------------------------
102700* A NEWLY OPENED ACCOUNT WITH A NONZERO STARTING BALANCE JOURNALS
102800* ITS OPENING DEPOSIT.  A CHEQUE ACCOUNT OPENS AT ZERO AND NEVER
102900* REACHES THIS PARAGRAPH WITH A NONZERO BALANCE.
103000*
103100* THIS IS THE ONLY PLACE THE JOURNAL DESCRIPTION READS "INITIAL
103200* DEPOSIT" OR "INITIAL INVESTMENT" RATHER THAN "DEPOSIT POSTED"
103300* -- OPERATIONS WANTED THE OPENING ENTRY TO STAND OUT ON THE
103400* JOURNAL LISTING FROM AN ORDINARY DEPOSIT REQUEST.
103500*-----------------------------------------------------------------
103600 400-JOURNAL-NEW-ACCOUNT-DEPOSIT.
103700     IF ACCT-BALANCE > ZEROS
103800         MOVE ACCT-NUMBER                TO  WS-JRNL-ACCOUNT-NUMBER
103900         MOVE "DEPOSIT"                  TO  WS-JRNL-TYPE
104000         MOVE ACCT-BALANCE               TO  WS-JRNL-AMOUNT
104100         MOVE ACCT-BALANCE               TO  WS-JRNL-BALANCE-AFTER
104200         MOVE SPACES                     TO  WS-JRNL-TO-ACCOUNT
104300         IF ACCT-IS-SAVINGS
104400             MOVE "INITIAL DEPOSIT"      TO  WS-JRNL-DESCRIPTION
104500         ELSE
104600             MOVE "INITIAL INVESTMENT"   TO  WS-JRNL-DESCRIPTION
104700         END-IF
104800         PERFORM 400-WRITE-JOURNAL-RECORD
104900     END-IF.
105000
105100*****************************************************************
105200* ACCOUNT LOOKUP AND BUSINESS RULE EDITS
105300*-----------------------------------------------------------------
105400* BINARY SEARCH OF WS-ACCOUNT-TABLE BY ACCOUNT NUMBER -- THE
105500* TABLE IS LOADED IN ASCENDING ACCOUNT-NUMBER ORDER SO SEARCH ALL
105600* APPLIES DIRECTLY.
105700*
105800* WS-SEARCH-ACCT-NUMBER IS SET BY THE CALLER BEFORE THIS
105900* PARAGRAPH IS PERFORMED.  ON A SUCCESSFUL FIND, WS-ACCT-IDX IS
106000* LEFT POINTING AT THE MATCHING TABLE ROW FOR THE CALLER TO USE
106100* DIRECTLY -- NO SEPARATE "GET THE INDEX" STEP IS NEEDED.
106200*-----------------------------------------------------------------
106300 400-FIND-ACCOUNT-BY-NUMBER.
106400     MOVE "N"                            TO  WS-ACCT-FOUND-SW.
106500     SEARCH ALL WS-ACCT-ENTRY
106600         AT END
106700             MOVE "N"                    TO  WS-ACCT-FOUND-SW
106800         WHEN WS-ACCT-NUMBER(WS-ACCT-IDX) = WS-SEARCH-ACCT-NUMBER
106900             MOVE "Y"                    TO  WS-ACCT-FOUND-SW
107000     END-SEARCH.
107100
107200*-----------------------------------------------------------------
107300* DISPATCH THE WITHDRAWAL RULE BY THE ACCOUNT TYPE POINTED AT BY
107400* WS-ACCT-IDX.  SHARED BY THE STANDALONE WITHDRAWAL REQUEST AND
107500* THE SOURCE LEG OF A TRANSFER -- SEE 300-PROCESS-WITHDRAWAL-
107600* REQUEST AND 300-PROCESS-TRANSFER-REQUEST.
107700*-----------------------------------------------------------------
107800 400-APPLY-WITHDRAWAL-RULE-BY-TYPE.
107900     EVALUATE TRUE
108000         WHEN WS-ACCT-IS-CHEQUE(WS-ACCT-IDX)
108100             PERFORM 400-EDIT-CHEQUE-WITHDRAWAL
108200         WHEN WS-ACCT-IS-SAVINGS(WS-ACCT-IDX)
108300             PERFORM 400-EDIT-SAVINGS-WITHDRAWAL
108400         WHEN WS-ACCT-IS-INVESTMENT(WS-ACCT-IDX)
108500             PERFORM 400-EDIT-INVESTMENT-WITHDRAWAL
108600     END-EVALUATE.
108700
108800*-----------------------------------------------------------------
108900* CHEQUE WITHDRAWAL -- MAY GO NEGATIVE DOWN TO THE OVERDRAFT
109000* LIMIT, SUBJECT TO THE PER-WITHDRAWAL LIMIT.
109100*
109200* BOTH TESTS MUST PASS -- THE PER-WITHDRAWAL LIMIT (ACCT-CHQ-
109300* WITHDRAW-LIMIT) CAPS A SINGLE TRANSACTION EVEN WHEN THE
109400* OVERDRAFT LIMIT WOULD OTHERWISE ALLOW IT, AND THE OVERDRAFT
109500* LIMIT CAPS HOW FAR NEGATIVE THE RUNNING BALANCE MAY GO.
109600*-----------------------------------------------------------------
109700 400-EDIT-CHEQUE-WITHDRAWAL.
109800     MOVE "N"                            TO  WS-WITHDRAWAL-OK-SW.
109900     IF REQ-AMOUNT > ZEROS
110000        AND REQ-AMOUNT NOT > WS-ACCT-CHQ-WITHDRAW-LIMIT(WS-ACCT-IDX)
110100        AND REQ-AMOUNT NOT > WS-ACCT-BALANCE(WS-ACCT-IDX) +
110200                              WS-ACCT-OVERDRAFT-LIMIT(WS-ACCT-IDX)
110300         SUBTRACT REQ-AMOUNT FROM WS-ACCT-BALANCE(WS-ACCT-IDX)
110400         MOVE "Y"                        TO  WS-WITHDRAWAL-OK-SW
110500     END-IF.
110600
110700*-----------------------------------------------------------------
110800* SAVINGS WITHDRAWAL -- MAY NOT DROP THE BALANCE BELOW THE
110900* MINIMUM, SUBJECT TO THE PER-WITHDRAWAL LIMIT.
111000*
111100* UNLIKE THE CHEQUE RULE ABOVE, THERE IS NO GOING NEGATIVE HERE
111200* -- THE FLOOR IS ACCT-MINIMUM-BALANCE, NOT ZERO, AND IT IS NEVER
111300* LESS THAN ZERO FOR A SAVINGS ACCOUNT.
111400*-----------------------------------------------------------------
111500 400-EDIT-SAVINGS-WITHDRAWAL.
111600     MOVE "N"                            TO  WS-WITHDRAWAL-OK-SW.
111700     IF REQ-AMOUNT > ZEROS
111800        AND REQ-AMOUNT NOT > WS-ACCT-SAV-WITHDRAW-LIMIT(WS-ACCT-IDX)
111900        AND (WS-ACCT-BALANCE(WS-ACCT-IDX) - REQ-AMOUNT)
112000                        NOT < WS-ACCT-MINIMUM-BALANCE(WS-ACCT-IDX)
112100         SUBTRACT REQ-AMOUNT FROM WS-ACCT-BALANCE(WS-ACCT-IDX)
112200         MOVE "Y"                        TO  WS-WITHDRAWAL-OK-SW
112300     END-IF.
112400
112500*-----------------------------------------------------------------
112600* INVESTMENT WITHDRAWAL -- FULL WITHDRAWAL ONLY, THE REQUESTED
112700* AMOUNT MUST EXACTLY MATCH THE BALANCE.
112800*
112900* A TERM DEPOSIT CANNOT BE PARTIALLY WITHDRAWN -- THE REQUEST
113000* EITHER CLOSES THE ACCOUNT OUT TO ZERO OR IS REJECTED OUTRIGHT.
113100* THERE IS NO EARLY-WITHDRAWAL PENALTY CALCULATION IN THIS
113200* BATCH; THAT IS HANDLED, IF AT ALL, BY THE BRANCH BEFORE THE
113300* REQUEST IS EVER KEYED.
113400*-----------------------------------------------------------------
113500 400-EDIT-INVESTMENT-WITHDRAWAL.
113600     MOVE "N"                            TO  WS-WITHDRAWAL-OK-SW.
113700     IF REQ-AMOUNT = WS-ACCT-BALANCE(WS-ACCT-IDX)
113800         MOVE ZEROS                      TO  WS-ACCT-BALANCE(WS-ACCT-IDX)
113900         MOVE "Y"                        TO  WS-WITHDRAWAL-OK-SW
114000     END-IF.
114100
114200*-----------------------------------------------------------------
114300* DEPOSIT EDIT -- SHARED BY THE STANDALONE DEPOSIT REQUEST AND
114400* THE DESTINATION LEG OF A TRANSFER.
114500*
114600* THE ONLY EDIT IS THAT THE AMOUNT BE STRICTLY POSITIVE -- THERE
114700* IS NO PER-ACCOUNT-TYPE DIFFERENCE ON THE DEPOSIT SIDE, UNLIKE
114800* WITHDRAWAL WHICH HAS THREE DIFFERENT RULES ABOVE.
114900*-----------------------------------------------------------------
115000 400-EDIT-DEPOSIT.
115100     MOVE "N"                            TO  WS-DEPOSIT-OK-SW.
115200     IF REQ-AMOUNT > ZEROS
115300         ADD REQ-AMOUNT TO WS-ACCT-BALANCE(WS-ACCT-IDX)
115400         MOVE "Y"                        TO  WS-DEPOSIT-OK-SW
115500     END-IF.
115600
115700*-----------------------------------------------------------------
115800* WRITE THE OUTGOING LEG OF A TRANSFER'S TWO JOURNAL RECORDS.
115900* WS-SOURCE-ACCT-IDX AND WS-DEST-ACCT-IDX ARE BOTH STILL SET
116000* FROM 300-PROCESS-TRANSFER-REQUEST WHEN THIS RUNS, SO NEITHER
116100* NEEDS TO BE RE-DERIVED HERE.
116200*-----------------------------------------------------------------
116300 400-JOURNAL-TRANSFER-OUT.
116400     MOVE WS-ACCT-NUMBER(WS-SOURCE-ACCT-IDX)
116500                                         TO  WS-JRNL-ACCOUNT-NUMBER.
116600     MOVE "TRANSFER_OUT"                 TO  WS-JRNL-TYPE.
116700     MOVE REQ-AMOUNT                     TO  WS-JRNL-AMOUNT.
116800     MOVE WS-ACCT-BALANCE(WS-SOURCE-ACCT-IDX)
116900                                         TO  WS-JRNL-BALANCE-AFTER.
117000     STRING "TRANSFER TO "                          DELIMITED BY SIZE
117100            WS-ACCT-NUMBER(WS-DEST-ACCT-IDX)         DELIMITED BY SIZE
117200            INTO WS-JRNL-DESCRIPTION.
117300     MOVE WS-ACCT-NUMBER(WS-DEST-ACCT-IDX)
117400                                         TO  WS-JRNL-TO-ACCOUNT.
117500     PERFORM 400-WRITE-JOURNAL-RECORD.
117600
117700*-----------------------------------------------------------------
117800* WRITE THE INCOMING LEG OF A TRANSFER'S TWO JOURNAL RECORDS.
117900* ALWAYS PERFORMED IMMEDIATELY AFTER 400-JOURNAL-TRANSFER-OUT
118000* SO THE TWO HALVES OF ONE TRANSFER SIT ADJACENT ON JRNLFILE.
118100*-----------------------------------------------------------------
118200 400-JOURNAL-TRANSFER-IN.
118300     MOVE WS-ACCT-NUMBER(WS-DEST-ACCT-IDX)
118400                                         TO  WS-JRNL-ACCOUNT-NUMBER.
118500     MOVE "TRANSFER_IN"                  TO  WS-JRNL-TYPE.
118600     MOVE REQ-AMOUNT                     TO  WS-JRNL-AMOUNT.
118700     MOVE WS-ACCT-BALANCE(WS-DEST-ACCT-IDX)
118800                                         TO  WS-JRNL-BALANCE-AFTER.
118900     STRING "TRANSFER FROM "                        DELIMITED BY SIZE
119000            WS-ACCT-NUMBER(WS-SOURCE-ACCT-IDX)       DELIMITED BY SIZE
119100            INTO WS-JRNL-DESCRIPTION.
119200     MOVE WS-ACCT-NUMBER(WS-SOURCE-ACCT-IDX)
119300                                         TO  WS-JRNL-TO-ACCOUNT.
119400     PERFORM 400-WRITE-JOURNAL-RECORD.
119500
119600*-----------------------------------------------------------------
119700* MOVES THE JOURNAL STAGING FIELDS INTO TRAN-JOURNAL-RECORD AND
119800* WRITES IT.  WS-JRNL-SEQUENCE IS THIS RUN'S OWN SEQUENCE
119900* COUNTER, NOT CARRIED FORWARD FROM A PRIOR RUN.
120000*
120100* EVERY POSTING PARAGRAPH IN THIS PROGRAM -- DEPOSIT, WITHDRAWAL,
120200* BOTH LEGS OF A TRANSFER, THE OPENING DEPOSIT, AND BOTH FLAVOURS
120300* OF INTEREST -- FILLS WS-JOURNAL-STAGING AND THEN PERFORMS THIS
120400* ONE PARAGRAPH RATHER THAN CODING ITS OWN WRITE STATEMENT, SO
120500* THE JOURNAL RECORD LAYOUT ONLY HAS TO BE FILLED IN ONE PLACE.
120600*-----------------------------------------------------------------
120700 400-WRITE-JOURNAL-RECORD.
120800     ADD 1                               TO  WS-JRNL-SEQUENCE.
120900     MOVE WS-JRNL-SEQUENCE                TO  JRNL-TRANSACTION-ID.
121000     MOVE WS-JRNL-ACCOUNT-NUMBER          TO  JRNL-ACCOUNT-NUMBER.
121100     MOVE WS-JRNL-TYPE                    TO  JRNL-TRANSACTION-TYPE.
121200     MOVE WS-JRNL-AMOUNT                  TO  JRNL-AMOUNT.
121300     MOVE WS-JRNL-BALANCE-AFTER           TO  JRNL-BALANCE-AFTER.
121400     MOVE WS-JRNL-DESCRIPTION             TO  JRNL-DESCRIPTION.
121500     MOVE WS-JRNL-TO-ACCOUNT              TO  JRNL-TO-ACCOUNT-NUMBER.
121600     WRITE TRAN-JOURNAL-RECORD.
121700
121800*****************************************************************
121900* INTEREST CALCULATION
122000*-----------------------------------------------------------------
122100* BANK-WIDE PERIODIC RUN -- SIMPLE INTEREST OVER EVERY SAVINGS
122200* AND INVESTMENT ACCOUNT IN THE TABLE.
122300*
122400* CB-580 -- CHANGED FROM A PLAIN PERFORM TO A PERFORM ... THRU RANGE
122500* SO THE PARAGRAPH'S OWN EXIT LANDING POINT IS EXPLICIT, THE SAME
122600* HOUSE STYLE COMPUTE-INTEREST ALREADY USES FOR ITS OWN RANGES.
122700* THE RANGE COVERS ONLY THE ONE WORKER PARAGRAPH BELOW -- THIS
122800* PARAGRAPH ITSELF IS JUST THE INDEX RESET AND THE DRIVING LOOP.
122900*-----------------------------------------------------------------
123000 400-RUN-INTEREST-ALL-ACCOUNTS.
123100     SET WS-ACCT-IDX                     TO  1.
123200     PERFORM 400-CREDIT-INTEREST-TO-ONE-ACCOUNT
123300                     THRU 400-CREDIT-INTEREST-TO-ONE-ACCOUNT-EXIT
123400                                UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
123500
123600*-----------------------------------------------------------------
123700* CREDIT SIMPLE INTEREST TO ONE ACCOUNT AND STEP THE INDEX.  A
123800* CHEQUE ACCOUNT IS SKIPPED ENTIRELY -- IT NEVER EARNS INTEREST
123900* UNDER THIS SHOP'S PRODUCT RULES.  WS-CALC-MODE "S" TELLS
124000* COMPUTE-INTEREST TO USE THE PLAIN ANNUAL-RATE FORMULA RATHER
124100* THAN THE MONTHLY-COMPOUND ONE, AND WS-CALC-TERM-MONTHS IS SET
124200* TO ZERO BECAUSE THE SIMPLE CALCULATION DOES NOT USE IT.
124300*-----------------------------------------------------------------
124400 400-CREDIT-INTEREST-TO-ONE-ACCOUNT.
124500     IF WS-ACCT-IS-SAVINGS(WS-ACCT-IDX)
124600        OR WS-ACCT-IS-INVESTMENT(WS-ACCT-IDX)
124700         MOVE "S"                        TO  WS-CALC-MODE
124800         MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)
124900                                         TO  WS-CALC-BALANCE
125000         IF WS-ACCT-IS-SAVINGS(WS-ACCT-IDX)
125100             MOVE WS-ACCT-INTEREST-RATE-SAV(WS-ACCT-IDX)
125200                                         TO  WS-CALC-ANNUAL-RATE
125300         ELSE
125400             MOVE WS-ACCT-INTEREST-RATE-INV(WS-ACCT-IDX)
125500                                         TO  WS-CALC-ANNUAL-RATE
125600         END-IF
125700         MOVE ZEROS                      TO  WS-CALC-TERM-MONTHS
125800         CALL "COMPUTE-INTEREST"        USING WS-INTEREST-PARMS
125900         ADD WS-CALC-INTEREST-AMOUNT TO WS-ACCT-BALANCE(WS-ACCT-IDX)
126000         ADD 1                           TO  WS-INTEREST-CREDITED-CNT
126100         MOVE WS-ACCT-NUMBER(WS-ACCT-IDX)  TO WS-JRNL-ACCOUNT-NUMBER
126200         MOVE "INTEREST"                   TO WS-JRNL-TYPE
126300         MOVE WS-CALC-INTEREST-AMOUNT      TO WS-JRNL-AMOUNT
126400         MOVE WS-ACCT-BALANCE(WS-ACCT-IDX) TO WS-JRNL-BALANCE-AFTER
126500         MOVE "PERIODIC INTEREST CREDIT"   TO WS-JRNL-DESCRIPTION
126600         MOVE SPACES                       TO WS-JRNL-TO-ACCOUNT
126700         PERFORM 400-WRITE-JOURNAL-RECORD
126800     END-IF.
126900     SET WS-ACCT-IDX  UP BY  1.
127000 400-CREDIT-INTEREST-TO-ONE-ACCOUNT-EXIT.
127100     EXIT.
127200
127300*-----------------------------------------------------------------
127400* ON-DEMAND MONTHLY-COMPOUND PAYOFF FOR ONE NAMED INVESTMENT
127500* ACCOUNT.  WS-ACCT-IDX ALREADY POINTS AT IT ON ENTRY.
127600*
127700* WS-CALC-MODE "C" TELLS COMPUTE-INTEREST TO RUN THE MONTHLY-
127800* COMPOUND FORMULA OVER WS-CALC-TERM-MONTHS RATHER THAN THE
127900* PLAIN ANNUAL-RATE ONE -- SEE 200-COMPUTE-COMPOUND-INTEREST IN
128000* THAT SUBPROGRAM.  THIS IS THE ONLY CALLER THAT EVER PASSES
128100* MODE "C"; THE BANK-WIDE PASS ABOVE ALWAYS PASSES "S".
128200*-----------------------------------------------------------------
128300* WS-INTEREST-CREDITED-CNT IS BUMPED HERE AND IN 400-CREDIT-
128400* INTEREST-TO-ONE-ACCOUNT ABOVE BUT, LIKE WS-TOTAL-AMOUNT-
128500* POSTED, IS NOT CURRENTLY PRINTED ON ANY REPORT LINE -- IT IS
128600* KEPT FOR A CONSOLE DUMP IF OPERATIONS EVER ASKS FOR ONE.
128700 400-RUN-COMPOUND-INTEREST-ON-DEMAND.
128800     MOVE "C"                            TO  WS-CALC-MODE.
128900     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)   TO  WS-CALC-BALANCE.
129000     MOVE WS-ACCT-INTEREST-RATE-INV(WS-ACCT-IDX)
129100                                         TO  WS-CALC-ANNUAL-RATE.
129200     MOVE WS-ACCT-TERM-MONTHS(WS-ACCT-IDX)
129300                                         TO  WS-CALC-TERM-MONTHS.
129400     CALL "COMPUTE-INTEREST"            USING WS-INTEREST-PARMS.
129500     ADD WS-CALC-INTEREST-AMOUNT TO WS-ACCT-BALANCE(WS-ACCT-IDX).
129600     ADD 1                               TO  WS-INTEREST-CREDITED-CNT.
129700     MOVE WS-ACCT-NUMBER(WS-ACCT-IDX)    TO  WS-JRNL-ACCOUNT-NUMBER.
129800     MOVE "INTEREST"                     TO  WS-JRNL-TYPE.
129900     MOVE WS-CALC-INTEREST-AMOUNT        TO  WS-JRNL-AMOUNT.
130000     MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)   TO  WS-JRNL-BALANCE-AFTER.
130100     MOVE "COMPOUND INTEREST CREDIT"     TO  WS-JRNL-DESCRIPTION.
130200     MOVE SPACES                         TO  WS-JRNL-TO-ACCOUNT.
130300     PERFORM 400-WRITE-JOURNAL-RECORD.
130400
130500*****************************************************************
130600* CUSTOMER BALANCE SUMMARY REPORT
130700*-----------------------------------------------------------------
130800* PRINT THE TITLE LINE -- BANK NAME, RUN DATE AND DAY NAME.  THE
130900* WEEKDAY NAME IS PULLED FROM WS-WEEKDAY-NAME BY ACCEPT ... FROM
131000* DAY-OF-WEEK, WHICH RETURNS 1 THROUGH 7 FOR MONDAY THROUGH
131100* SUNDAY -- THE SAME ORDER WS-DAY-RECORD IS BUILT IN.  PERFORMED
131200* ONCE, FROM 200-INITIATE-BANK-BATCH, BEFORE ANY REQUEST IS READ.
131300*-----------------------------------------------------------------
131400 400-PRINT-REPORT-TITLE.
131500     ACCEPT  WS-CURRENT-DATE             FROM DATE YYYYMMDD.
131600     MOVE    WS-CUR-YEAR                 TO  RPT-TITLE-YEAR.
131700     MOVE    WS-CUR-MONTH                TO  RPT-TITLE-MONTH.
131800     MOVE    WS-CUR-DAY                  TO  RPT-TITLE-DAY.
131900     ACCEPT  WS-DAY-IN                   FROM DAY-OF-WEEK.
132000     MOVE    WS-WEEKDAY-NAME(WS-DAY-IN)  TO  RPT-TITLE-DAY-NAME.
132100     WRITE   RPT-PRINT-LINE      FROM    RPT-TITLE-LINE
132200                                   AFTER ADVANCING 1 LINES.
132300
132400*-----------------------------------------------------------------
132500* PRINT THE COLUMN HEADER LINE AND RESET THE PAGE LINE COUNTER.
132600* CALLED ONCE AT RUN START (200-INITIATE-BANK-BATCH) AND AGAIN
132700* FROM 400-CUSTOMER-REPORT-PAGESKIP EVERY TIME THE DETAIL PRINT
132800* ROLLS TO A NEW PAGE.
132900*-----------------------------------------------------------------
133000 400-PRINT-REPORT-HEADER.
133100     WRITE   RPT-PRINT-LINE      FROM    RPT-HEADER-LINE
133200                                   AFTER ADVANCING 2 LINES.
133300     MOVE ZEROS                          TO  WS-LINE-CNT.
133400
133500*-----------------------------------------------------------------
133600* AFTER EVERY 50 DETAIL LINES, START A NEW PAGE AND REPRINT THE
133700* COLUMN HEADER.
133800*
133900* ADVANCING TOP-OF-FORM USES THE C01 CHANNEL DEFINED IN SPECIAL-
134000* NAMES ABOVE, SO THIS PARAGRAPH SKIPS THE PRINTER TO THE TOP OF
134100* THE NEXT PHYSICAL PAGE RATHER THAN JUST ADVANCING A FIXED
134200* NUMBER OF LINES.
134300*-----------------------------------------------------------------
134400 400-CUSTOMER-REPORT-PAGESKIP.
134500     WRITE   RPT-PRINT-LINE      FROM    RPT-HEADER-LINE
134600                                   AFTER ADVANCING TOP-OF-FORM.
134700     MOVE ZEROS                          TO  WS-LINE-CNT.
134800
134900*-----------------------------------------------------------------
135000* ONE CONTROL-BREAK GROUP -- CUSTOMER HEADING LINE, ONE LINE PER
135100* OWNED ACCOUNT, THEN THE CUSTOMER TOTAL BALANCE LINE.
135200*
135300* WS-CUSTOMER-TOTAL-BALANCE IS RESET TO ZERO HERE, ONCE PER
135400* CUSTOMER, BEFORE THE ACCOUNT DETAIL LOOP BELOW ACCUMULATES
135500* INTO IT -- IT IS NOT AN ACCUMULATOR CARRIED ACROSS CUSTOMERS.
135600*-----------------------------------------------------------------
135700 400-PRINT-ONE-CUSTOMER-DETAIL.
135800     IF WS-LINE-CNT > 50
135900         PERFORM 400-CUSTOMER-REPORT-PAGESKIP
136000     END-IF.
136100     MOVE WS-CUST-ID(WS-CUST-IDX)        TO  RPT-CUST-ID.
136200     STRING WS-CUST-FIRST-NAME(WS-CUST-IDX)   DELIMITED BY SIZE
136300            " "                                DELIMITED BY SIZE
136400            WS-CUST-LAST-NAME(WS-CUST-IDX)     DELIMITED BY SIZE
136500            INTO RPT-CUST-NAME.
136600     WRITE   RPT-PRINT-LINE      FROM    RPT-CUSTOMER-LINE
136700                                   AFTER ADVANCING 2 LINES.
136800     ADD 1                               TO  WS-LINE-CNT.
136900     MOVE ZEROS                          TO  WS-CUSTOMER-TOTAL-BALANCE.
137000     SET WS-ACCT-IDX                     TO  1.
137100     PERFORM 400-PRINT-ONE-ACCOUNT-DETAIL
137200                                UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
137300     PERFORM 400-PRINT-CUSTOMER-TOTAL-LINE.
137400     SET WS-CUST-IDX  UP BY  1.
137500
137600*-----------------------------------------------------------------
137700* PRINT ONE ACCOUNT LINE IF THE TABLE ROW BELONGS TO THE CURRENT
137800* CUSTOMER, AND STEP THE ACCOUNT INDEX.  THIS PARAGRAPH IS
137900* PERFORMED ONCE FOR EVERY ROW IN THE WHOLE ACCOUNT TABLE FOR
138000* EACH CUSTOMER -- A LINEAR SCAN, NOT A SEARCH ALL, BECAUSE THE
138100* ACCOUNT TABLE IS KEYED BY ACCOUNT NUMBER, NOT BY OWNING
138200* CUSTOMER.
138300*-----------------------------------------------------------------
138400 400-PRINT-ONE-ACCOUNT-DETAIL.
138500     IF WS-ACCT-CUSTOMER-ID(WS-ACCT-IDX) = WS-CUST-ID(WS-CUST-IDX)
138600         MOVE WS-ACCT-NUMBER(WS-ACCT-IDX)    TO  RPT-ACCT-NUMBER
138700         MOVE WS-ACCT-TYPE-CODE(WS-ACCT-IDX) TO  RPT-ACCT-TYPE
138800         MOVE WS-ACCT-BALANCE(WS-ACCT-IDX)   TO  RPT-ACCT-BALANCE
138900         WRITE RPT-PRINT-LINE   FROM    RPT-ACCOUNT-LINE
139000                                   AFTER ADVANCING 1 LINES
139100         ADD 1                           TO  WS-LINE-CNT
139200         ADD WS-ACCT-BALANCE(WS-ACCT-IDX) TO WS-CUSTOMER-TOTAL-BALANCE
139300     END-IF.
139400     SET WS-ACCT-IDX  UP BY  1.
139500
139600*-----------------------------------------------------------------
139700* PRINT THE CUSTOMER TOTAL BALANCE LINE AND ROLL IT INTO THE
139800* BANK-WIDE TOTAL.  THIS IS THE ONLY PLACE WS-BANK-TOTAL-BALANCE
139900* IS ACCUMULATED WHEN THE DETAIL REPORT IS RUNNING -- COMPARE
140000* 400-ADD-ONE-ACCOUNT-TO-BANK-TOTAL BELOW, WHICH DOES THE SAME
140100* JOB FOR THE TOTALS-ONLY (UPSI-0 ON) COPY.
140200*-----------------------------------------------------------------
140300 400-PRINT-CUSTOMER-TOTAL-LINE.
140400     MOVE WS-CUSTOMER-TOTAL-BALANCE      TO  RPT-CUST-TOTAL-BALANCE.
140500     WRITE   RPT-PRINT-LINE      FROM    RPT-CUST-TOTAL-LINE
140600                                   AFTER ADVANCING 1 LINES.
140700     ADD 1                               TO  WS-LINE-CNT.
140800     ADD WS-CUSTOMER-TOTAL-BALANCE       TO  WS-BANK-TOTAL-BALANCE.
140900
141000*-----------------------------------------------------------------
141100* USED ONLY WHEN THE UPSI-0 SWITCH IS ON -- ROLLS UP THE BANK
141200* TOTAL WITHOUT PRINTING A DETAIL LINE FOR EVERY CUSTOMER.
141300*-----------------------------------------------------------------
141400 400-ROLL-UP-BANK-TOTAL-ONLY.
141500     SET WS-ACCT-IDX                     TO  1.
141600     PERFORM 400-ADD-ONE-ACCOUNT-TO-BANK-TOTAL
141700                                UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
141800
141900*-----------------------------------------------------------------
142000* ADD ONE ACCOUNT'S BALANCE INTO THE BANK TOTAL AND STEP THE
142100* INDEX.  UNLIKE THE DETAIL-REPORT PATH, THIS WALKS THE ACCOUNT
142200* TABLE DIRECTLY RATHER THAN GOING THROUGH THE CUSTOMER LOOP,
142300* SINCE NO CUSTOMER-LEVEL SUBTOTAL IS NEEDED WHEN DETAIL PRINT
142400* IS SUPPRESSED.
142500*-----------------------------------------------------------------
142600 400-ADD-ONE-ACCOUNT-TO-BANK-TOTAL.
142700     ADD WS-ACCT-BALANCE(WS-ACCT-IDX)    TO  WS-BANK-TOTAL-BALANCE.
142800     SET WS-ACCT-IDX  UP BY  1.
142900
143000*-----------------------------------------------------------------
143100* PRINT THE FINAL TOTALS PAGE -- CUSTOMER COUNT, ACCOUNT COUNT,
143200* AND THE FOUR REQUEST COUNTERS, THEN THE BANK-WIDE TOTAL
143300* BALANCE.  PRINTED EXACTLY ONCE PER RUN, REGARDLESS OF WHETHER
143400* UPSI-0 SUPPRESSED THE CUSTOMER DETAIL ABOVE IT.
143500*-----------------------------------------------------------------
143600 400-PRINT-FINAL-TOTALS.
143700     MOVE "NUMBER OF CUSTOMERS"          TO  RPT-COUNT-LABEL.
143800     MOVE WS-CUST-COUNT                  TO  RPT-COUNT-VALUE.
143900     WRITE   RPT-PRINT-LINE      FROM    RPT-COUNT-LINE
144000                                   AFTER ADVANCING 3 LINES.
144100     MOVE "NUMBER OF ACCOUNTS"           TO  RPT-COUNT-LABEL.
144200     MOVE WS-ACCT-COUNT                  TO  RPT-COUNT-VALUE.
144300     WRITE   RPT-PRINT-LINE      FROM    RPT-COUNT-LINE
144400                                   AFTER ADVANCING 1 LINES.
144500     MOVE "REQUESTS PROCESSED"           TO  RPT-COUNT-LABEL.
144600     MOVE WS-REQUESTS-PROCESSED          TO  RPT-COUNT-VALUE.
144700     WRITE   RPT-PRINT-LINE      FROM    RPT-COUNT-LINE
144800                                   AFTER ADVANCING 1 LINES.
144900     MOVE "REQUESTS POSTED"              TO  RPT-COUNT-LABEL.
145000     MOVE WS-REQUESTS-POSTED             TO  RPT-COUNT-VALUE.
145100     WRITE   RPT-PRINT-LINE      FROM    RPT-COUNT-LINE
145200                                   AFTER ADVANCING 1 LINES.
145300     MOVE "REQUESTS REJECTED"            TO  RPT-COUNT-LABEL.
145400     MOVE WS-REQUESTS-REJECTED           TO  RPT-COUNT-VALUE.
145500     WRITE   RPT-PRINT-LINE      FROM    RPT-COUNT-LINE
145600                                   AFTER ADVANCING 1 LINES.
145700     MOVE "TOTAL BANK BALANCE"           TO  RPT-MONEY-LABEL.
145800     MOVE WS-BANK-TOTAL-BALANCE          TO  RPT-MONEY-VALUE.
145900     WRITE   RPT-PRINT-LINE      FROM    RPT-MONEY-TOTAL-LINE
146000                                   AFTER ADVANCING 2 LINES.
